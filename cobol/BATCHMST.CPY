000100******************************************************************
000200* BATCHMST  -  SALES BATCH MASTER RECORD
000300*
000400*     ONE ENTRY PER DATED ORDER BATCH.  KEYED BY BAT-ID.  FILE
000500*     IS MAINTAINED SORTED ASCENDING ON BAT-ID.  BAT-TOTAL-PROFIT
000600*     IS REWRITTEN BY ORDPOST (INITIAL ROLL-UP) AND BY STCPROC
000700*     (RECOMPUTED AFTER EVERY APPLIED STATUS CHANGE).
000800*
000900*     HISTORY
001000*     89/01/20  DWS  ORIGINAL COPY MEMBER FOR BATCH MASTER.
001100*     99/03/11  WLT  Y2K - BAT-DATE WIDENED TO CCYYMMDD.
001200******************************************************************
001300 01  BAT-REC.
001400     05  BAT-KEY.
001500         10  BAT-ID               PIC 9(6).
001600     05  BAT-NUMBER               PIC X(20).
001700     05  BAT-DATE                 PIC 9(8).
001800     05  BAT-TOTAL-PROFIT         PIC S9(10)V99 COMP-3.
001900     05  FILLER                   PIC X(12).
