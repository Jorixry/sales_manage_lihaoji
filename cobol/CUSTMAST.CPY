000100******************************************************************
000200* CUSTMAST  -  CUSTOMER MASTER RECORD
000300*
000400*     ONE ENTRY PER CUSTOMER.  KEYED BY CUST-ID.  READ-ONLY
000500*     REFERENCE FILE FOR THE REPORTING PASS (SLSRPT) - NO
000600*     PROGRAM IN THIS SUITE REWRITES IT.
000700*
000800*     HISTORY
000900*     87/04/02  DWS  ORIGINAL COPY MEMBER FOR CUST MASTER.
001000*     94/06/09  JRS  CUST-ADDRESS WIDENED FROM 30 TO 40.
001100******************************************************************
001200 01  CUST-REC.
001300     05  CUST-KEY.
001400         10  CUST-ID              PIC 9(6).
001500     05  CUST-NAME                PIC X(30).
001600     05  CUST-CONTACT             PIC X(20).
001700     05  CUST-ADDRESS             PIC X(40).
001800     05  FILLER                   PIC X(10).
