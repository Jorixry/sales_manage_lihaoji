000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  ORDPOST
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS THE SALES ORDER TRANSACTION FILE AND VALUES EACH ORDER:
001000* COMPUTES SALES AMOUNT, TOTAL COST AND GROSS PROFIT FROM THE
001100* PRODUCT MASTER COST PRICE, APPLIES THE CREATION-TIME INVENTORY
001200* EFFECT (DEBITS STOCK / CREDITS SOLD QTY FOR ORDERS IN A VALID
001300* STATUS, OR FORCES THE ORDER BACK TO PENDING WHEN STOCK IS
001400* SHORT), WRITES THE POSTED ORDER TO THE ORDER MASTER FILE, AND
001500* ROLLS GROSS PROFIT OF VALID ORDERS UP INTO THE OWNING BATCH.
001600*
001700* PRODUCT MASTER AND BATCH MASTER ARE READ COMPLETE INTO TABLES
001800* AT STARTUP (KEYED ACCESS BY LINEAR SEARCH) AND REWRITTEN IN
001900* KEY SEQUENCE AT END-OF-JOB.
002000*
002100****************************************************************
002200*
002300* CHANGE LOG
002400*     90/07/02  DWS  ORIGINAL - ORDER TRANSACTION UPDATE OF THE
002500*                     SORTED CUSTOMER FILE (BASE FOR THIS PGM).
002600*     91/02/14  DWS  ADDED OUT-OF-SEQUENCE TRANSACTION CHECK.
002700*     92/08/30  JRS  CHANGED CUSTOMER UPDATE TO PRODUCT VALUATION
002800*                     AND STOCK POSTING FOR THE SALES SYSTEM.
002900*     93/01/11  JRS  ADDED BATCH MASTER AND PROFIT ROLL-UP.
003000*     94/05/20  MPK  INSUFFICIENT STOCK NOW FORCES STATUS TO
003100*                     PENDING INSTEAD OF REJECTING THE ORDER.
003200*     96/02/27  JRS  ORD-OTHER-COSTS ADDED TO TOTAL COST CALC.
003300*     98/09/30  WLT  Y2K - DATE FIELDS WIDENED TO CCYYMMDD.
003400*     99/11/03  WLT  Y2K - BATCH/PRODUCT TABLE KEYS WIDENED.
003500*     01/06/19  TMH  CH00310 - VALUATION ERRORS NO LONGER ABEND
003600*                     THE RUN; DERIVED FIELDS FORCED TO ZERO AND
003700*                     THE ORDER IS STILL WRITTEN.
003800*     03/02/18  TMH  CH00417 - SETS PROD-STOCK-STATUS SWITCH FOR
003900*                     THE DASHBOARD SUMMARY IN SLSRPT.
004000*     07/09/12  RGB  CH00588 - TABLE SIZES RAISED TO 2000/500.
004100****************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    ORDPOST.
004400 AUTHOR.        DOUG STOUT.
004500 INSTALLATION.  MIDLAND TRADING - DATA CENTER.
004600 DATE-WRITTEN.  07/02/90.
004700 DATE-COMPILED.
004800 SECURITY.      NON-CONFIDENTIAL.
004900****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-DIGITS IS '0' THRU '9'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ORDTRAN       ASSIGN TO ORDTRAN
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-ORDTRAN-STATUS.
006200     SELECT PRODMAST      ASSIGN TO PRODMAST
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-PRODMAST-STATUS.
006500     SELECT PRODOUT       ASSIGN TO PRODOUT
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-PRODOUT-STATUS.
006800     SELECT BATCHMST      ASSIGN TO BATCHMST
006900         ACCESS IS SEQUENTIAL
007000         FILE STATUS  IS  WS-BATMAST-STATUS.
007100     SELECT BATCHOUT      ASSIGN TO BATCHOUT
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-BATOUT-STATUS.
007400     SELECT ORDMAST       ASSIGN TO ORDMAST
007500         ACCESS IS SEQUENTIAL
007600         FILE STATUS  IS  WS-ORDMAST-STATUS.
007700     SELECT REPORT-FILE   ASSIGN TO ORDPRPT
007800         FILE STATUS  IS  WS-REPORT-STATUS.
007900****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  ORDTRAN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     BLOCK CONTAINS 0 RECORDS.
008700 COPY ORDRREC.
008800*
008900 FD  PRODMAST
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS.
009300 COPY PRODMAST.
009400*
009500 FD  PRODOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS.
009900 01  PRODOUT-REC              PIC X(100).
010000*
010100 FD  BATCHMST
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS.
010500 COPY BATCHMST.
010600*
010700 FD  BATCHOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS.
011100 01  BATCHOUT-REC             PIC X(60).
011200*
011300 FD  ORDMAST
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS.
011700 01  ORDMAST-REC              PIC X(100).
011800*
011900 FD  REPORT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     BLOCK CONTAINS 0 RECORDS.
012300 01  REPORT-RECORD            PIC X(132).
012400*
012500****************************************************************
012600 WORKING-STORAGE SECTION.
012700****************************************************************
012800*
012900 77  WS-ORDTRAN-EOF-SW        PIC X     VALUE 'N'.
013000 77  WS-ORD-OK-SW             PIC X     VALUE 'N'.
013100 77  I                        PIC S9(4)  COMP  VALUE +0.
013200 77  J                        PIC S9(4)  COMP  VALUE +0.
013300*
013400 01  SYSTEM-DATE-AND-TIME.
013500     05  CURRENT-DATE.
013600         10  CURRENT-YEAR         PIC 9(2).
013700         10  CURRENT-MONTH        PIC 9(2).
013800         10  CURRENT-DAY          PIC 9(2).
013900     05  CURRENT-TIME.
014000         10  CURRENT-HOUR         PIC 9(2).
014100         10  CURRENT-MINUTE       PIC 9(2).
014200         10  CURRENT-SECOND       PIC 9(2).
014300         10  CURRENT-HNDSEC       PIC 9(2).
014400     05  FILLER                   PIC X(04).
014500*
014600 01  WS-FIELDS.
014700     05  WS-ORDTRAN-STATUS    PIC X(2)  VALUE SPACES.
014800     05  WS-PRODMAST-STATUS   PIC X(2)  VALUE SPACES.
014900     05  WS-PRODOUT-STATUS    PIC X(2)  VALUE SPACES.
015000     05  WS-BATMAST-STATUS    PIC X(2)  VALUE SPACES.
015100     05  WS-BATOUT-STATUS     PIC X(2)  VALUE SPACES.
015200     05  WS-ORDMAST-STATUS    PIC X(2)  VALUE SPACES.
015300     05  WS-REPORT-STATUS     PIC X(2)  VALUE SPACES.
015400     05  WS-PROD-FOUND        PIC X     VALUE 'N'.
015500         88  PROD-WAS-FOUND   VALUE 'Y'.
015600     05  WS-BAT-FOUND         PIC X     VALUE 'N'.
015700         88  BAT-WAS-FOUND    VALUE 'Y'.
015800     05  FILLER               PIC X(06)  VALUE SPACES.
015900*
016000 01  WORK-VARIABLES.
016100     05  WS-DIFF              PIC S9(7)  COMP-3 VALUE +0.
016200     05  FILLER               PIC X(06)  VALUE SPACES.
016300*
016400 01  PROD-TABLE-CTL.
016500     05  PROD-TABLE-CNT       PIC S9(4)  COMP  VALUE +0.
016600     05  PROD-TABLE-SUB       PIC S9(4)  COMP  VALUE +0.
016700     05  PROD-TABLE OCCURS 2000 TIMES
016800             INDEXED BY PROD-TABLE-IX.
016900         10  PT-PROD-ID           PIC 9(6).
017000         10  PT-PROD-NAME         PIC X(30).
017100         10  PT-PROD-SPEC         PIC X(30).
017200         10  PT-COST-PRICE        PIC S9(8)V99 COMP-3.
017300         10  PT-CURRENT-STOCK     PIC S9(7)     COMP-3.
017400         10  PT-SOLD-QTY          PIC S9(7)     COMP-3.
017500         10  PT-STOCK-STATUS      PIC X(1).
017600         10  PT-LAST-MOVE-DATE    PIC 9(8).
017700         10  PT-LAST-MOVE-BRK REDEFINES PT-LAST-MOVE-DATE.
017800             15  PT-MOVE-CCYY     PIC 9(4).
017900             15  PT-MOVE-MM       PIC 9(2).
018000             15  PT-MOVE-DD       PIC 9(2).
018100         10  FILLER               PIC X(10).
018200*
018300 01  BAT-TABLE-CTL.
018400     05  BAT-TABLE-CNT        PIC S9(4)  COMP  VALUE +0.
018500     05  BAT-TABLE-SUB        PIC S9(4)  COMP  VALUE +0.
018600     05  BAT-TABLE OCCURS 500 TIMES
018700             INDEXED BY BAT-TABLE-IX.
018800         10  BT-BAT-ID            PIC 9(6).
018900         10  BT-BAT-NUMBER        PIC X(20).
019000         10  BT-BAT-DATE          PIC 9(8).
019100         10  BT-BAT-DATE-BRK REDEFINES BT-BAT-DATE.
019200             15  BT-DATE-CCYY     PIC 9(4).
019300             15  BT-DATE-MM       PIC 9(2).
019400             15  BT-DATE-DD       PIC 9(2).
019500         10  BT-TOTAL-PROFIT      PIC S9(10)V99 COMP-3.
019600         10  FILLER               PIC X(08).
019700*
019800 01  REPORT-TOTALS.
019900     05  NUM-ORD-RECS         PIC S9(9)   COMP-3  VALUE +0.
020000     05  NUM-ORD-VALUED       PIC S9(9)   COMP-3  VALUE +0.
020100     05  NUM-ORD-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
020200     05  NUM-ORD-PENDED       PIC S9(9)   COMP-3  VALUE +0.
020300     05  NUM-ORD-POSTED       PIC S9(9)   COMP-3  VALUE +0.
020400     05  FILLER               PIC X(06)  VALUE SPACES.
020500*
020600*        *******************
020700*            report lines
020800*        *******************
020900 01  RPT-HEADER1.
021000     05  FILLER                     PIC X(40)
021100               VALUE 'SALES ORDER POSTING REPORT        DATE: '.
021200     05  RPT-MM                     PIC 99.
021300     05  FILLER                     PIC X     VALUE '/'.
021400     05  RPT-DD                     PIC 99.
021500     05  FILLER                     PIC X     VALUE '/'.
021600     05  RPT-YY                     PIC 99.
021700     05  FILLER                     PIC X(20)
021800                    VALUE ' (mm/dd/yy)   TIME: '.
021900     05  RPT-HH                     PIC 99.
022000     05  FILLER                     PIC X     VALUE ':'.
022100     05  RPT-MIN                    PIC 99.
022200     05  FILLER                     PIC X     VALUE ':'.
022300     05  RPT-SS                     PIC 99.
022400     05  FILLER                     PIC X(55) VALUE SPACES.
022500 01  ERR-MSG-BAD-ORD.
022600     05  FILLER PIC X(31)
022700                  VALUE 'Error processing order:       '.
022800     05  ERR-MSG-DATA1              PIC X(35)  VALUE SPACES.
022900     05  ERR-MSG-DATA2              PIC X(66)  VALUE SPACES.
023000 01  RPT-STATS-HDR1.
023100     05  FILLER PIC X(26) VALUE 'Order Posting Totals:    '.
023200     05  FILLER PIC X(107) VALUE SPACES.
023300 01  RPT-STATS-DETAIL.
023400     05  RPT-ITEM             PIC X(22).
023500     05  FILLER              PIC X(4)     VALUE SPACES.
023600     05  RPT-VALUE            PIC ZZZ,ZZZ,ZZ9.
023700     05  FILLER              PIC X(79)   VALUE SPACES.
023800*
023900****************************************************************
024000 PROCEDURE DIVISION.
024100****************************************************************
024200*
024300 000-MAIN.
024400     ACCEPT CURRENT-DATE FROM DATE.
024500     ACCEPT CURRENT-TIME FROM TIME.
024600     DISPLAY 'ORDPOST STARTED DATE = ' CURRENT-MONTH '/'
024700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
024800*
024900     PERFORM 700-OPEN-FILES.
025000     PERFORM 710-LOAD-PRODUCT-TABLE.
025100     PERFORM 720-LOAD-BATCH-TABLE.
025200     PERFORM 800-INIT-REPORT.
025300*
025400     PERFORM 100-PROCESS-ORDERS
025500             UNTIL WS-ORDTRAN-EOF-SW = 'Y'.
025600*
025700     PERFORM 760-REWRITE-PRODUCT-TABLE THRU 760-EXIT.
025800     PERFORM 770-REWRITE-BATCH-TABLE THRU 770-EXIT.
025900     PERFORM 850-REPORT-POSTING-STATS.
026000     PERFORM 790-CLOSE-FILES.
026100*
026200     GOBACK.
026300*
026400 100-PROCESS-ORDERS.
026500     PERFORM 710-READ-ORDTRAN-FILE.
026600     IF WS-ORDTRAN-EOF-SW = 'Y'
026700         GO TO 100-EXIT.
026800     COMPUTE NUM-ORD-RECS = NUM-ORD-RECS + 1.
026900     MOVE 'Y' TO WS-ORD-OK-SW.
027000     PERFORM 200-FIND-PRODUCT THRU 200-EXIT.
027100     PERFORM 300-VALUE-ORDER.
027200     PERFORM 320-POST-INVENTORY THRU 320-EXIT.
027300     PERFORM 340-WRITE-ORDER-MASTER.
027400     PERFORM 350-ROLLUP-BATCH-PROFIT THRU 350-EXIT.
027500 100-EXIT.
027600     EXIT.
027700*
027800 200-FIND-PRODUCT.
027900     MOVE 'N' TO WS-PROD-FOUND.
028000     MOVE +0 TO PROD-TABLE-SUB.
028100 200-FIND-PRODUCT-LOOP.
028200     ADD +1 TO PROD-TABLE-SUB.
028300     IF PROD-TABLE-SUB > PROD-TABLE-CNT
028400         GO TO 200-EXIT.
028500     IF PT-PROD-ID (PROD-TABLE-SUB) = ORD-PROD-ID
028600         MOVE 'Y' TO WS-PROD-FOUND
028700         GO TO 200-EXIT.
028800     GO TO 200-FIND-PRODUCT-LOOP.
028900 200-EXIT.
029000     EXIT.
029100*
029200 300-VALUE-ORDER.
029300     IF NOT PROD-WAS-FOUND
029400         OR ORD-QUANTITY < 1
029500         OR ORD-UNIT-PRICE < 0
029600         OR ORD-OTHER-COSTS < 0
029700         OR PT-COST-PRICE (PROD-TABLE-SUB) < 0
029800         MOVE 0 TO ORD-SALES-AMOUNT
029900         MOVE 0 TO ORD-TOTAL-COST
030000         MOVE 0 TO ORD-GROSS-PROFIT
030100         MOVE 'INVALID ORDER VALUATION DATA' TO ERR-MSG-DATA1
030200         MOVE ORD-ID TO ERR-MSG-DATA2
030300         PERFORM 820-REPORT-BAD-ORDER
030400     ELSE
030500         COMPUTE ORD-SALES-AMOUNT ROUNDED =
030600                 ORD-QUANTITY * ORD-UNIT-PRICE
030700         COMPUTE ORD-TOTAL-COST ROUNDED =
030800                 PT-COST-PRICE (PROD-TABLE-SUB) * ORD-QUANTITY
030900                 + ORD-OTHER-COSTS
031000         COMPUTE ORD-GROSS-PROFIT ROUNDED =
031100                 ORD-SALES-AMOUNT - ORD-TOTAL-COST
031200         ADD +1 TO NUM-ORD-VALUED
031300     END-IF.
031400*
031500 320-POST-INVENTORY.
031600     IF NOT PROD-WAS-FOUND
031700         GO TO 320-EXIT.
031800     IF ORD-STATUS-VALID
031900         IF PT-CURRENT-STOCK (PROD-TABLE-SUB) >= ORD-QUANTITY
032000             COMPUTE PT-CURRENT-STOCK (PROD-TABLE-SUB) =
032100                     PT-CURRENT-STOCK (PROD-TABLE-SUB)
032200                     - ORD-QUANTITY
032300             COMPUTE PT-SOLD-QTY (PROD-TABLE-SUB) =
032400                     PT-SOLD-QTY (PROD-TABLE-SUB)
032500                     + ORD-QUANTITY
032600             MOVE ORD-DATE TO PT-LAST-MOVE-DATE (PROD-TABLE-SUB)
032700             ADD +1 TO NUM-ORD-POSTED
032800         ELSE
032900             MOVE 'PE' TO ORD-STATUS
033000             ADD +1 TO NUM-ORD-PENDED
033100         END-IF
033200     END-IF.
033300 320-EXIT.
033400     EXIT.
033500*
033600 340-WRITE-ORDER-MASTER.
033700     WRITE ORDMAST-REC FROM ORD-REC.
033800     IF WS-ORDMAST-STATUS NOT = '00'
033900         MOVE 'ERROR WRITING ORDER MASTER. RC:' TO ERR-MSG-DATA1
034000         MOVE WS-ORDMAST-STATUS TO ERR-MSG-DATA2
034100         PERFORM 820-REPORT-BAD-ORDER
034200     END-IF.
034300*
034400 350-ROLLUP-BATCH-PROFIT.
034500     MOVE 'N' TO WS-BAT-FOUND.
034600     MOVE +0 TO BAT-TABLE-SUB.
034700 350-FIND-BATCH-LOOP.
034800     ADD +1 TO BAT-TABLE-SUB.
034900     IF BAT-TABLE-SUB > BAT-TABLE-CNT
035000         GO TO 350-ADD-PROFIT.
035100     IF BT-BAT-ID (BAT-TABLE-SUB) = ORD-BATCH-ID
035200         MOVE 'Y' TO WS-BAT-FOUND
035300         GO TO 350-ADD-PROFIT.
035400     GO TO 350-FIND-BATCH-LOOP.
035500 350-ADD-PROFIT.
035600     IF BAT-WAS-FOUND AND ORD-STATUS-VALID
035700         COMPUTE BT-TOTAL-PROFIT (BAT-TABLE-SUB) =
035800                 BT-TOTAL-PROFIT (BAT-TABLE-SUB)
035900                 + ORD-GROSS-PROFIT
036000     END-IF.
036100 350-EXIT.
036200     EXIT.
036300*
036400 700-OPEN-FILES.
036500     OPEN INPUT   ORDTRAN
036600                  PRODMAST
036700                  BATCHMST
036800          OUTPUT   PRODOUT
036900                   BATCHOUT
037000                   ORDMAST
037100                   REPORT-FILE.
037200     IF WS-ORDTRAN-STATUS NOT = '00'
037300       DISPLAY 'ERROR OPENING ORDER TRAN FILE. RC:'
037400               WS-ORDTRAN-STATUS
037500       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
037600       MOVE 16 TO RETURN-CODE
037700       MOVE 'Y' TO WS-ORDTRAN-EOF-SW
037800     END-IF.
037900     IF WS-PRODMAST-STATUS NOT = '00'
038000       DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
038100               WS-PRODMAST-STATUS
038200       MOVE 16 TO RETURN-CODE
038300       MOVE 'Y' TO WS-ORDTRAN-EOF-SW
038400     END-IF.
038500     IF WS-BATMAST-STATUS NOT = '00'
038600       DISPLAY 'ERROR OPENING BATCH MASTER. RC:'
038700               WS-BATMAST-STATUS
038800       MOVE 16 TO RETURN-CODE
038900       MOVE 'Y' TO WS-ORDTRAN-EOF-SW
039000     END-IF.
039100*
039200 710-READ-ORDTRAN-FILE.
039300     READ ORDTRAN
039400       AT END MOVE 'Y' TO WS-ORDTRAN-EOF-SW.
039500     IF WS-ORDTRAN-STATUS = '00'
039600         CONTINUE
039700     ELSE IF WS-ORDTRAN-STATUS = '10'
039800         MOVE 'Y' TO WS-ORDTRAN-EOF-SW
039900     ELSE
040000         MOVE 'ERROR ON ORDER TRAN READ.  CODE:' TO ERR-MSG-DATA1
040100         MOVE WS-ORDTRAN-STATUS TO ERR-MSG-DATA2
040200         PERFORM 820-REPORT-BAD-ORDER
040300         MOVE 'Y' TO WS-ORDTRAN-EOF-SW
040400     END-IF.
040500*
040600 710-LOAD-PRODUCT-TABLE.
040700     MOVE +0 TO PROD-TABLE-CNT.
040800     PERFORM 711-READ-PRODUCT-REC
040900             UNTIL WS-PRODMAST-STATUS = '10'.
041000*
041100 711-READ-PRODUCT-REC.
041200     READ PRODMAST
041300         AT END CONTINUE
041400     END-READ.
041500     IF WS-PRODMAST-STATUS = '00'
041600         ADD +1 TO PROD-TABLE-CNT
041700         MOVE PROD-ID             TO PT-PROD-ID (PROD-TABLE-CNT)
041800         MOVE PROD-NAME           TO PT-PROD-NAME (PROD-TABLE-CNT)
041900         MOVE PROD-SPEC           TO PT-PROD-SPEC (PROD-TABLE-CNT)
042000         MOVE PROD-COST-PRICE     TO
042100                      PT-COST-PRICE (PROD-TABLE-CNT)
042200         MOVE PROD-CURRENT-STOCK  TO
042300                      PT-CURRENT-STOCK (PROD-TABLE-CNT)
042400         MOVE PROD-SOLD-QTY       TO
042500                      PT-SOLD-QTY (PROD-TABLE-CNT)
042600         MOVE PROD-STOCK-STATUS   TO
042700                      PT-STOCK-STATUS (PROD-TABLE-CNT)
042800         MOVE PROD-LAST-MOVE-DATE TO
042900                      PT-LAST-MOVE-DATE (PROD-TABLE-CNT)
043000     END-IF.
043100*
043200 720-LOAD-BATCH-TABLE.
043300     MOVE +0 TO BAT-TABLE-CNT.
043400     PERFORM 721-READ-BATCH-REC
043500             UNTIL WS-BATMAST-STATUS = '10'.
043600*
043700 721-READ-BATCH-REC.
043800     READ BATCHMST
043900         AT END CONTINUE
044000     END-READ.
044100     IF WS-BATMAST-STATUS = '00'
044200         ADD +1 TO BAT-TABLE-CNT
044300         MOVE BAT-ID              TO BT-BAT-ID (BAT-TABLE-CNT)
044400         MOVE BAT-NUMBER          TO BT-BAT-NUMBER (BAT-TABLE-CNT)
044500         MOVE BAT-DATE            TO BT-BAT-DATE (BAT-TABLE-CNT)
044600         MOVE BAT-TOTAL-PROFIT    TO
044700                      BT-TOTAL-PROFIT (BAT-TABLE-CNT)
044800     END-IF.
044900*
045000 760-REWRITE-PRODUCT-TABLE.
045100     MOVE +0 TO I.
045200 760-REWRITE-PRODUCT-LOOP.
045300     ADD +1 TO I.
045400     IF I > PROD-TABLE-CNT
045500         GO TO 760-EXIT.
045600     IF PT-CURRENT-STOCK (I) = 0
045700         MOVE 'O' TO PT-STOCK-STATUS (I)
045800     ELSE
045900         IF PT-CURRENT-STOCK (I) < 10
046000             MOVE 'L' TO PT-STOCK-STATUS (I)
046100         ELSE
046200             MOVE 'I' TO PT-STOCK-STATUS (I)
046300         END-IF
046400     END-IF.
046500     WRITE PRODOUT-REC FROM PROD-TABLE (I).
046600     GO TO 760-REWRITE-PRODUCT-LOOP.
046700 760-EXIT.
046800     EXIT.
046900*
047000 770-REWRITE-BATCH-TABLE.
047100     MOVE +0 TO I.
047200 770-REWRITE-BATCH-LOOP.
047300     ADD +1 TO I.
047400     IF I > BAT-TABLE-CNT
047500         GO TO 770-EXIT.
047600     WRITE BATCHOUT-REC FROM BAT-TABLE (I).
047700     GO TO 770-REWRITE-BATCH-LOOP.
047800 770-EXIT.
047900     EXIT.
048000*
048100 790-CLOSE-FILES.
048200     CLOSE ORDTRAN
048300           PRODMAST
048400           PRODOUT
048500           BATCHMST
048600           BATCHOUT
048700           ORDMAST
048800           REPORT-FILE.
048900*
049000 800-INIT-REPORT.
049100     MOVE CURRENT-YEAR   TO RPT-YY.
049200     MOVE CURRENT-MONTH  TO RPT-MM.
049300     MOVE CURRENT-DAY    TO RPT-DD.
049400     MOVE CURRENT-HOUR   TO RPT-HH.
049500     MOVE CURRENT-MINUTE TO RPT-MIN.
049600     MOVE CURRENT-SECOND TO RPT-SS.
049700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
049800*
049900 820-REPORT-BAD-ORDER.
050000     ADD +1 TO NUM-ORD-ERRORS.
050100     MOVE 'N' TO WS-ORD-OK-SW.
050200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-ORD AFTER 1.
050300*
050400 850-REPORT-POSTING-STATS.
050500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
050600     MOVE 'ORDERS READ           ' TO RPT-ITEM.
050700     MOVE NUM-ORD-RECS              TO RPT-VALUE.
050800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
050900     MOVE 'ORDERS VALUED         ' TO RPT-ITEM.
051000     MOVE NUM-ORD-VALUED            TO RPT-VALUE.
051100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
051200     MOVE 'ORDERS POSTED TO STOCK' TO RPT-ITEM.
051300     MOVE NUM-ORD-POSTED            TO RPT-VALUE.
051400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
051500     MOVE 'ORDERS FORCED PENDING ' TO RPT-ITEM.
051600     MOVE NUM-ORD-PENDED            TO RPT-VALUE.
051700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
051800     MOVE 'ORDERS IN ERROR       ' TO RPT-ITEM.
051900     MOVE NUM-ORD-ERRORS            TO RPT-VALUE.
052000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
