000100******************************************************************
000200* ORDRREC   -  SALES ORDER RECORD
000300*
000400*     USED THREE WAYS IN THIS SUITE:
000500*       - AS THE INCOMING ORDER TRANSACTION (ORDPOST) - ONLY THE
000600*         KEY, QUANTITY, PRICE, OTHER-COSTS, STATUS AND DATE
000700*         FIELDS ARE SUPPLIED; THE DERIVED FIELDS ARE BLANK.
000800*       - AS THE POSTED ORDER MASTER RECORD (ORDPOST OUTPUT,
000900*         STCPROC INPUT/OUTPUT, SLSRPT INPUT) - ALL FIELDS ARE
001000*         POPULATED.
001100*       - AS AN IN-MEMORY TABLE ENTRY (ORD-TABLE, OCCURS) WHEN A
001200*         PROGRAM NEEDS KEYED ACCESS TO THE WHOLE ORDER MASTER.
001300*
001400*     HISTORY
001500*     90/07/02  DWS  ORIGINAL COPY MEMBER FOR ORDER RECORD.
001600*     96/02/27  JRS  ADDED ORD-OTHER-COSTS (FREIGHT ETC).
001700*     99/03/11  WLT  Y2K - ORD-DATE WIDENED TO CCYYMMDD.
001800*     05/08/04  TMH  CH00602 - ORD-DATE-BRK REDEFINES ADDED SO
001900*                    SLSRPT CAN RANGE-TEST ON CCYY/MM/DD PARTS.
002000******************************************************************
002100 01  ORD-REC.
002200     05  ORD-KEY.
002300         10  ORD-ID               PIC 9(6).
002400     05  ORD-BATCH-ID             PIC 9(6).
002500     05  ORD-CUST-ID              PIC 9(6).
002600     05  ORD-PROD-ID              PIC 9(6).
002700     05  ORD-QUANTITY             PIC S9(7)     COMP-3.
002800     05  ORD-UNIT-PRICE           PIC S9(8)V99 COMP-3.
002900     05  ORD-SALES-AMOUNT         PIC S9(10)V99 COMP-3.
003000     05  ORD-OTHER-COSTS          PIC S9(8)V99 COMP-3.
003100     05  ORD-TOTAL-COST           PIC S9(10)V99 COMP-3.
003200     05  ORD-GROSS-PROFIT         PIC S9(10)V99 COMP-3.
003300     05  ORD-STATUS               PIC X(2).
003400         88  ORD-PENDING          VALUE 'PE'.
003500         88  ORD-CONFIRMED        VALUE 'CF'.
003600         88  ORD-SHIPPING         VALUE 'SH'.
003700         88  ORD-COMPLETED        VALUE 'CP'.
003800         88  ORD-CANCELLED        VALUE 'CA'.
003900         88  ORD-REFUND-RQSTD     VALUE 'RQ'.
004000         88  ORD-REFUNDING        VALUE 'RF'.
004100         88  ORD-REFUNDED         VALUE 'RD'.
004200         88  ORD-STATUS-VALID     VALUE 'CF' 'SH' 'CP'.
004300     05  ORD-DATE                 PIC 9(8).
004400     05  ORD-DATE-BRK REDEFINES ORD-DATE.
004500         10  ORD-DATE-CCYY        PIC 9(4).
004600         10  ORD-DATE-MM          PIC 9(2).
004700         10  ORD-DATE-DD          PIC 9(2).
004800     05  FILLER                   PIC X(10).
