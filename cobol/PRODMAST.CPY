000100******************************************************************
000200* PRODMAST  -  PRODUCT MASTER RECORD
000300*
000400*     ONE ENTRY PER STOCKED ITEM.  KEYED BY PROD-ID.  FILE IS
000500*     MAINTAINED SORTED ASCENDING ON PROD-ID BY ALL PROGRAMS
000600*     THAT REWRITE IT.
000700*
000800*     HISTORY
000900*     87/04/02  DWS  ORIGINAL COPY MEMBER FOR PROD MASTER.
001000*     91/11/14  JRS  ADDED PROD-SOLD-QTY FOR YTD MOVEMENT RPTS.
001100*     98/09/30  WLT  Y2K - PROD-LAST-MOVE-DATE WIDENED TO CCYY.
001200*     03/02/18  TMH  CH00417 - LOW-STOCK / OUT-OF-STOCK SWITCHES
001300*                    ADDED FOR DASHBOARD SUMMARY.
001400******************************************************************
001500 01  PROD-REC.
001600     05  PROD-KEY.
001700         10  PROD-ID             PIC 9(6).
001800     05  PROD-NAME               PIC X(30).
001900     05  PROD-SPEC               PIC X(30).
002000     05  PROD-COST-PRICE         PIC S9(8)V99 COMP-3.
002100     05  PROD-CURRENT-STOCK      PIC S9(7)     COMP-3.
002200     05  PROD-SOLD-QTY           PIC S9(7)     COMP-3.
002300     05  PROD-STOCK-STATUS       PIC X(1).
002400         88  PROD-OUT-OF-STOCK   VALUE 'O'.
002500         88  PROD-LOW-STOCK      VALUE 'L'.
002600         88  PROD-IN-STOCK       VALUE 'I'.
002700     05  PROD-LAST-MOVE-DATE     PIC 9(8).
002800     05  FILLER                  PIC X(17).
