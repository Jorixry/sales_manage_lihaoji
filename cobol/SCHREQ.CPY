000100******************************************************************
000200* SCHREQ    -  ORDER STATUS-CHANGE REQUEST RECORD
000300*
000400*     ONE ENTRY PER REQUESTED STATUS CHANGE.  ARBITRARY ORDER -
000500*     NOT SORTED BY STCPROC ON INPUT.
000600*
000700*     HISTORY
000800*     93/05/17  JRS  ORIGINAL COPY MEMBER FOR STATUS CHANGE REQ.
000900******************************************************************
001000 01  SCH-REC.
001100     05  SCH-ORDER-ID             PIC 9(6).
001200     05  SCH-NEW-STATUS           PIC X(2).
001300     05  FILLER                   PIC X(12).
