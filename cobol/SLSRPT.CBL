000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  SLSRPT
000600*
000700* AUTHOR :  Malcolm Wray
000800*
000900* END-OF-RUN REPORTING PASS FOR THE SALES SYSTEM.  PRODUCT,
001000* CUSTOMER, BATCH AND ORDER MASTERS ARE READ COMPLETE INTO
001100* TABLES, AN OPTIONAL PARAMETER RECORD IS READ FOR A STATISTICS
001200* DATE RANGE AND A LOW-STOCK THRESHOLD, AND FIVE REPORTS ARE
001300* PRINTED TO THE COMBINED REPORT FILE -
001400*
001500*     1.  PRODUCT SALES STATISTICS  (DESCENDING BY SALES)
001600*     2.  CUSTOMER SALES STATISTICS (DESCENDING BY SALES)
001700*     3.  DAILY SALES STATISTICS    (ASCENDING BY ORDER DATE)
001800*     4.  BATCH SUMMARY             (ONE LINE PER BATCH)
001900*     5.  DASHBOARD SUMMARY         (CURRENT-MONTH PERIOD)
002000*
002100* ONLY ORDERS IN A VALID STATUS (CF/SH/CP) ENTER THE STATISTICS.
002200* THE DAILY REPORT DEFAULTS TO THE MOST RECENT 30 DAYS ENDING
002300* TODAY WHEN NO PARAMETER RANGE IS SUPPLIED; THE PRODUCT AND
002400* CUSTOMER REPORTS ARE UNBOUNDED WHEN NO RANGE IS SUPPLIED.  THE
002500* DASHBOARD'S PERIOD FIGURES AND ACTIVE-CUSTOMER COUNT ARE ALWAYS
002600* SCOPED TO THE CURRENT CALENDAR MONTH, REGARDLESS OF THE
002700* PARAMETER RANGE.  THE PARAMETER RECORD IS OPTIONAL - IF THE
002800* FILE IS ABSENT THE DEFAULTS ABOVE APPLY THROUGHOUT.
002900*
003000****************************************************************
003100*
003200* CHANGE LOG
003300*     97/09/25  MW   ORIGINAL - CONTRACT REDEMPTION YEAR-END
003400*                     ANALYSIS, TABLE-DRIVEN AGAINST A YEAR
003500*                     SUMMARY FILE AND AN INDEXED CONTRACT FILE
003600*                     (BASE FOR THIS PGM).
003700*     97/12/05  WLT  BETA - FIXED FOR MVS COBOL II.
003800*     99/02/11  JRS  RECAST AS THE SALES SYSTEM'S END-OF-RUN
003900*                     REPORTING PASS; YEAR/CONTRACT TABLES
004000*                     REPLACED BY PRODUCT/CUSTOMER/BATCH/ORDER
004100*                     MASTER TABLES.
004200*     99/02/19  JRS  ADDED PRODUCT AND CUSTOMER SALES STATISTICS
004300*                     REPORTS, DESCENDING BY SALES VIA A CALL TO
004400*                     THE NEW SLSSORT SUBPROGRAM.
004500*     99/03/11  WLT  Y2K - ALL MASTER DATES WIDENED TO CCYYMMDD;
004600*                     CENTURY-GUESS LOGIC ADDED FOR THE RUN DATE.
004700*     99/07/08  JRS  ADDED DAILY SALES STATISTICS REPORT (SORT-
004800*                     THEN-CONTROL-BREAK ON ORDER DATE) AND THE
004900*                     30-DAY DEFAULT RANGE WHEN NO PARAMETER
005000*                     RECORD IS PRESENT.
005100*     00/01/14  MPK  ADDED BATCH SUMMARY REPORT.
005200*     02/10/03  TMH  CH00392 - ADDED DASHBOARD SUMMARY (PRODUCT,
005300*                     STOCK VALUE AND CUSTOMER-ACTIVITY COUNTS,
005400*                     CURRENT-MONTH PERIOD).
005500*     05/08/04  TMH  CH00602 - DASHBOARD PERIOD FIGURES NOW USE
005600*                     THE SAME CURRENT-MONTH WINDOW AS THE
005700*                     ACTIVE-CUSTOMER COUNT (WAS RUN-DATE ONLY).
005800*     09/05/21  RGB  CH00640 - LOW-STOCK THRESHOLD MADE A
005900*                     PARAMETER, DEFAULT 10, INSTEAD OF A
006000*                     HARD-CODED LITERAL.
006100*     12/11/07  RGB  CH00699 - TABLE SIZES RAISED TO MATCH
006200*                     ORDPOST/STCPROC.
006300****************************************************************
006400 IDENTIFICATION DIVISION.
006500 PROGRAM-ID.    SLSRPT.
006600 AUTHOR.        MALCOLM WRAY.
006700 INSTALLATION.  MIDLAND TRADING - DATA CENTER.
006800 DATE-WRITTEN.  09/25/97.
006900 DATE-COMPILED.
007000 SECURITY.      NON-CONFIDENTIAL.
007100****************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-370.
007500 OBJECT-COMPUTER. IBM-370.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS VALID-DIGITS IS '0' THRU '9'.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT PRODMAST      ASSIGN TO PRODMAST
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-PRODMAST-STATUS.
008400     SELECT CUSTMAST      ASSIGN TO CUSTMAST
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS  IS  WS-CUSTMAST-STATUS.
008700     SELECT BATCHMST      ASSIGN TO BATCHMST
008800         ACCESS IS SEQUENTIAL
008900         FILE STATUS  IS  WS-BATMAST-STATUS.
009000     SELECT ORDMAST       ASSIGN TO ORDMAST
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS  IS  WS-ORDMAST-STATUS.
009300     SELECT OPTIONAL PARMFILE ASSIGN TO PARMFILE
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS  IS  WS-PARMFILE-STATUS.
009600     SELECT REPORT-FILE   ASSIGN TO SLSRPT
009700         FILE STATUS  IS  WS-REPORT-STATUS.
009800****************************************************************
009900 DATA DIVISION.
010000 FILE SECTION.
010100*
010200 FD  PRODMAST
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS.
010600 COPY PRODMAST.
010700*
010800 FD  CUSTMAST
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS.
011200 COPY CUSTMAST.
011300*
011400 FD  BATCHMST
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS.
011800 COPY BATCHMST.
011900*
012000 FD  ORDMAST
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS.
012400 COPY ORDRREC.
012500*
012600 FD  PARMFILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  PARM-REC.
013100     05  PARM-START-DATE           PIC 9(8).
013200     05  PARM-END-DATE              PIC 9(8).
013300     05  PARM-LOW-STOCK-THRESHOLD   PIC 9(3).
013400     05  FILLER                     PIC X(09).
013500*
013600 FD  REPORT-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     BLOCK CONTAINS 0 RECORDS.
014000 01  REPORT-RECORD            PIC X(132).
014100*
014200****************************************************************
014300 WORKING-STORAGE SECTION.
014400****************************************************************
014500*
014600 77  I                        PIC S9(4)  COMP  VALUE +0.
014700 77  J                        PIC S9(4)  COMP  VALUE +0.
014800 77  K                        PIC S9(4)  COMP  VALUE +0.
014900 77  L                        PIC S9(4)  COMP  VALUE +0.
015000*
015100 01  SYSTEM-DATE-AND-TIME.
015200     05  CURRENT-DATE.
015300         10  CURRENT-YEAR         PIC 9(2).
015400         10  CURRENT-MONTH        PIC 9(2).
015500         10  CURRENT-DAY          PIC 9(2).
015600     05  CURRENT-TIME.
015700         10  CURRENT-HOUR         PIC 9(2).
015800         10  CURRENT-MINUTE       PIC 9(2).
015900         10  CURRENT-SECOND       PIC 9(2).
016000         10  CURRENT-HNDSEC       PIC 9(2).
016100     05  FILLER                   PIC X(04).
016200*
016300 01  WS-FIELDS.
016400     05  WS-PRODMAST-STATUS   PIC X(2)  VALUE SPACES.
016500     05  WS-CUSTMAST-STATUS   PIC X(2)  VALUE SPACES.
016600     05  WS-BATMAST-STATUS    PIC X(2)  VALUE SPACES.
016700     05  WS-ORDMAST-STATUS    PIC X(2)  VALUE SPACES.
016800     05  WS-PARMFILE-STATUS   PIC X(2)  VALUE SPACES.
016900     05  WS-REPORT-STATUS     PIC X(2)  VALUE SPACES.
017000     05  WS-PROD-FOUND        PIC X     VALUE 'N'.
017100         88  WS-PROD-WAS-FOUND VALUE 'Y'.
017200     05  WS-CUST-FOUND        PIC X     VALUE 'N'.
017300         88  WS-CUST-WAS-FOUND VALUE 'Y'.
017400     05  WS-SEARCH-ID         PIC 9(6)  VALUE 0.
017500     05  FILLER               PIC X(06) VALUE SPACES.
017600*
017700 01  WS-TODAY-CTL.
017800     05  WS-TODAY-DATE        PIC 9(8)  VALUE 0.
017900     05  WS-TODAY-BRK REDEFINES WS-TODAY-DATE.
018000         10  WS-TODAY-CCYY    PIC 9(4).
018100         10  WS-TODAY-MM      PIC 9(2).
018200         10  WS-TODAY-DD      PIC 9(2).
018300     05  FILLER               PIC X(04) VALUE SPACES.
018400*
018500 01  WS-RANGE-CTL.
018600     05  WS-RANGE-START           PIC 9(8)  VALUE 0.
018700     05  WS-RANGE-END             PIC 9(8)  VALUE 99999999.
018800     05  WS-RANGE-GIVEN-SW        PIC X     VALUE 'N'.
018900         88  WS-RANGE-WAS-GIVEN   VALUE 'Y'.
019000     05  WS-LOW-STOCK-THRESHOLD   PIC S9(3) COMP  VALUE +10.
019100     05  FILLER                   PIC X(05) VALUE SPACES.
019200*
019300 01  WS-DAILY-RANGE.
019400     05  WS-DAILY-START       PIC 9(8)  VALUE 0.
019500     05  WS-DAILY-START-BRK REDEFINES WS-DAILY-START.
019600         10  WS-DS-CCYY       PIC 9(4).
019700         10  WS-DS-MM         PIC 9(2).
019800         10  WS-DS-DD         PIC 9(2).
019900     05  WS-DAILY-END         PIC 9(8)  VALUE 0.
020000     05  FILLER               PIC X(04) VALUE SPACES.
020100*
020200 01  WS-CURR-MONTH-CTL.
020300     05  WS-CURR-MONTH-START  PIC 9(8)  VALUE 0.
020400     05  WS-CURR-MONTH-END    PIC 9(8)  VALUE 0.
020500     05  FILLER               PIC X(06) VALUE SPACES.
020600*
020700 01  WS-CALC-FIELDS.
020800     05  WS-CALC-CCYY         PIC 9(4)  VALUE 0.
020900     05  WS-CALC-MM           PIC 9(2)  VALUE 0.
021000     05  WS-CALC-DIM          PIC 9(2)  VALUE 0.
021100     05  FILLER               PIC X(04) VALUE SPACES.
021200*
021300 01  WS-LEAP-CALC.
021400     05  WS-LC-QUOT           PIC S9(4) COMP  VALUE +0.
021500     05  WS-LC-REM            PIC S9(4) COMP  VALUE +0.
021600     05  FILLER               PIC X(04) VALUE SPACES.
021700*
021800 01  DAYS-IN-MONTH-LIT        PIC X(24)
021900         VALUE '312831303130313130313031'.
022000 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIT.
022100     05  DIM-ENTRY            PIC 9(2)  OCCURS 12 TIMES.
022200*
022300 01  WS-STOCK-EXT             PIC S9(12)V99 COMP-3 VALUE +0.
022400*
022500 01  WS-DAILY-BREAK-CTL.
022600     05  WS-DD-CNT            PIC S9(5)     COMP   VALUE +0.
022700     05  WS-DD-SALES          PIC S9(10)V99 COMP-3 VALUE +0.
022800     05  WS-DD-PROFIT         PIC S9(10)V99 COMP-3 VALUE +0.
022900     05  FILLER               PIC X(06)  VALUE SPACES.
023000*
023100 01  PROD-TABLE-CTL.
023200     05  PROD-TABLE-CNT       PIC S9(4)  COMP  VALUE +0.
023300     05  PROD-TABLE OCCURS 2000 TIMES
023400             INDEXED BY PROD-TABLE-IX.
023500         10  PT-PROD-ID           PIC 9(6).
023600         10  PT-PROD-NAME         PIC X(30).
023700         10  PT-PROD-SPEC         PIC X(30).
023800         10  PT-COST-PRICE        PIC S9(8)V99 COMP-3.
023900         10  PT-CURRENT-STOCK     PIC S9(7)     COMP-3.
024000         10  PT-SOLD-QTY          PIC S9(7)     COMP-3.
024100         10  PT-STOCK-STATUS      PIC X(1).
024200         10  PT-LAST-MOVE-DATE    PIC 9(8).
024300         10  PT-LAST-MOVE-BRK REDEFINES PT-LAST-MOVE-DATE.
024400             15  PT-MOVE-CCYY     PIC 9(4).
024500             15  PT-MOVE-MM       PIC 9(2).
024600             15  PT-MOVE-DD       PIC 9(2).
024700         10  PT-STAT-QTY          PIC S9(7)     COMP-3.
024800         10  PT-STAT-SALES        PIC S9(10)V99 COMP-3.
024900         10  PT-STAT-PROFIT       PIC S9(10)V99 COMP-3.
025000         10  PT-STAT-SUM-PRICE    PIC S9(10)V99 COMP-3.
025100         10  PT-STAT-ORDERS       PIC S9(5)     COMP.
025200         10  PT-STAT-AVG-PRICE    PIC S9(8)V99 COMP-3.
025300         10  PT-STAT-MARGIN       PIC S9(5)V99 COMP-3.
025400         10  FILLER               PIC X(08).
025500*
025600 01  CUST-TABLE-CTL.
025700     05  CUST-TABLE-CNT       PIC S9(4)  COMP  VALUE +0.
025800     05  CUST-TABLE OCCURS 3000 TIMES
025900             INDEXED BY CUST-TABLE-IX.
026000         10  CT-CUST-ID           PIC 9(6).
026100         10  CT-CUST-NAME         PIC X(30).
026200         10  CT-CUST-CONTACT      PIC X(20).
026300         10  CT-CUST-ADDRESS      PIC X(40).
026400         10  CT-STAT-ORDERS       PIC S9(5)     COMP.
026500         10  CT-STAT-SALES        PIC S9(10)V99 COMP-3.
026600         10  CT-STAT-PROFIT       PIC S9(10)V99 COMP-3.
026700         10  CT-STAT-LAST-DATE    PIC 9(8).
026800         10  CT-LAST-DATE-BRK REDEFINES CT-STAT-LAST-DATE.
026900             15  CT-LAST-CCYY     PIC 9(4).
027000             15  CT-LAST-MM       PIC 9(2).
027100             15  CT-LAST-DD       PIC 9(2).
027200         10  CT-STAT-AVG-VALUE    PIC S9(8)V99 COMP-3.
027300         10  CT-ACTIVE-SW         PIC X(1).
027400             88  CT-IS-ACTIVE     VALUE 'Y'.
027500         10  FILLER               PIC X(08).
027600*
027700 01  BAT-TABLE-CTL.
027800     05  BAT-TABLE-CNT        PIC S9(4)  COMP  VALUE +0.
027900     05  BAT-TABLE OCCURS 500 TIMES
028000             INDEXED BY BAT-TABLE-IX.
028100         10  BT-BAT-ID            PIC 9(6).
028200         10  BT-BAT-NUMBER        PIC X(20).
028300         10  BT-BAT-DATE          PIC 9(8).
028400         10  BT-BAT-DATE-BRK REDEFINES BT-BAT-DATE.
028500             15  BT-DATE-CCYY     PIC 9(4).
028600             15  BT-DATE-MM       PIC 9(2).
028700             15  BT-DATE-DD       PIC 9(2).
028800         10  BT-TOTAL-PROFIT      PIC S9(10)V99 COMP-3.
028900         10  BT-STAT-TOTAL-CNT    PIC S9(5)     COMP.
029000         10  BT-STAT-VALID-CNT    PIC S9(5)     COMP.
029100         10  BT-STAT-PENDING-CNT  PIC S9(5)     COMP.
029200         10  BT-STAT-CANCEL-CNT   PIC S9(5)     COMP.
029300         10  BT-STAT-SALES        PIC S9(10)V99 COMP-3.
029400         10  BT-STAT-COST         PIC S9(10)V99 COMP-3.
029500         10  BT-STAT-PROFIT       PIC S9(10)V99 COMP-3.
029600         10  BT-STAT-MARGIN       PIC S9(5)V99 COMP-3.
029700         10  FILLER               PIC X(08).
029800*
029900 01  ORD-TABLE-CTL.
030000     05  ORD-TABLE-CNT        PIC S9(4)  COMP  VALUE +0.
030100     05  ORD-TABLE OCCURS 5000 TIMES
030200             INDEXED BY ORD-TABLE-IX.
030300         10  OT-ORD-ID            PIC 9(6).
030400         10  OT-BATCH-ID          PIC 9(6).
030500         10  OT-CUST-ID           PIC 9(6).
030600         10  OT-PROD-ID           PIC 9(6).
030700         10  OT-QUANTITY          PIC S9(7)     COMP-3.
030800         10  OT-UNIT-PRICE        PIC S9(8)V99 COMP-3.
030900         10  OT-SALES-AMOUNT      PIC S9(10)V99 COMP-3.
031000         10  OT-OTHER-COSTS       PIC S9(8)V99 COMP-3.
031100         10  OT-TOTAL-COST        PIC S9(10)V99 COMP-3.
031200         10  OT-GROSS-PROFIT      PIC S9(10)V99 COMP-3.
031300         10  OT-STATUS            PIC X(2).
031400             88  OT-PENDING       VALUE 'PE'.
031500             88  OT-STATUS-VALID  VALUE 'CF' 'SH' 'CP'.
031600             88  OT-CANCELLED     VALUE 'CA'.
031700         10  OT-DATE              PIC 9(8).
031800         10  OT-DATE-BRK REDEFINES OT-DATE.
031900             15  OT-DATE-CCYY     PIC 9(4).
032000             15  OT-DATE-MM       PIC 9(2).
032100             15  OT-DATE-DD       PIC 9(2).
032200         10  FILLER               PIC X(10).
032300*
032400 01  WS-SORT-CTL.
032500     05  WS-SORT-COUNT        PIC S9(4)  COMP  VALUE +0.
032600     05  WS-SORT-DIRECTION    PIC X      VALUE 'D'.
032700     05  FILLER               PIC X(05)  VALUE SPACES.
032800 01  WS-SORT-TABLE.
032900     05  WS-SORT-ENTRY OCCURS 5000 TIMES.
033000         10  WS-SORT-KEY          PIC S9(11)V99 COMP-3.
033100         10  WS-SORT-INDEX        PIC S9(4)      COMP.
033200         10  FILLER               PIC X(02).
033300*
033400 01  GRAND-TOTALS.
033500     05  GT-PROD-QTY          PIC S9(9)     COMP-3 VALUE +0.
033600     05  GT-PROD-SALES        PIC S9(11)V99 COMP-3 VALUE +0.
033700     05  GT-PROD-PROFIT       PIC S9(11)V99 COMP-3 VALUE +0.
033800     05  GT-CUST-ORDERS       PIC S9(7)     COMP   VALUE +0.
033900     05  GT-CUST-SALES        PIC S9(11)V99 COMP-3 VALUE +0.
034000     05  GT-CUST-PROFIT       PIC S9(11)V99 COMP-3 VALUE +0.
034100     05  GT-DAILY-ORDERS      PIC S9(7)     COMP   VALUE +0.
034200     05  GT-DAILY-SALES       PIC S9(11)V99 COMP-3 VALUE +0.
034300     05  GT-DAILY-PROFIT      PIC S9(11)V99 COMP-3 VALUE +0.
034400     05  BGT-SALES            PIC S9(11)V99 COMP-3 VALUE +0.
034500     05  BGT-COST             PIC S9(11)V99 COMP-3 VALUE +0.
034600     05  BGT-PROFIT           PIC S9(11)V99 COMP-3 VALUE +0.
034700     05  FILLER               PIC X(08)  VALUE SPACES.
034800*
034900 01  DASH-TOTALS.
035000     05  DSH-PERIOD-ORDERS    PIC S9(7)     COMP   VALUE +0.
035100     05  DSH-PERIOD-SALES     PIC S9(10)V99 COMP-3 VALUE +0.
035200     05  DSH-PERIOD-PROFIT    PIC S9(10)V99 COMP-3 VALUE +0.
035300     05  DSH-PROD-TOTAL       PIC S9(5)     COMP   VALUE +0.
035400     05  DSH-PROD-LOW         PIC S9(5)     COMP   VALUE +0.
035500     05  DSH-PROD-OUT         PIC S9(5)     COMP   VALUE +0.
035600     05  DSH-STOCK-VALUE      PIC S9(12)V99 COMP-3 VALUE +0.
035700     05  DSH-CUST-TOTAL       PIC S9(5)     COMP   VALUE +0.
035800     05  DSH-CUST-ACTIVE      PIC S9(5)     COMP   VALUE +0.
035900     05  FILLER               PIC X(08)  VALUE SPACES.
036000*
036100*        *******************
036200*            report lines
036300*        *******************
036400 01  PRINT-LINE                    PIC X(132).
036500*
036600 01  PL-HEADER REDEFINES PRINT-LINE.
036700     05  PL-H-TITLE                PIC X(50).
036800     05  FILLER                    PIC X(48).
036900     05  PL-H-DATE                 PIC 99/99/9999.
037000     05  FILLER                    PIC X(24).
037100*
037200 01  PL-PRODUCT-DETAIL REDEFINES PRINT-LINE.
037300     05  PD-PROD-ID                PIC ZZZZZ9.
037400     05  FILLER                    PIC X(02).
037500     05  PD-PROD-NAME              PIC X(30).
037600     05  FILLER                    PIC X(02).
037700     05  PD-PROD-SPEC               PIC X(20).
037800     05  FILLER                    PIC X(02).
037900     05  PD-QTY                    PIC ZZZ,ZZZ,ZZ9.
038000     05  FILLER                    PIC X(02).
038100     05  PD-SALES                  PIC Z,ZZZ,ZZZ,ZZ9.99.
038200     05  FILLER                    PIC X(02).
038300     05  PD-PROFIT                 PIC -ZZZ,ZZZ,ZZ9.99.
038400     05  FILLER                    PIC X(02).
038500     05  PD-AVG-PRICE              PIC ZZ,ZZ9.99.
038600     05  FILLER                    PIC X(02).
038700     05  PD-MARGIN                 PIC -ZZ9.99.
038800     05  FILLER                    PIC X(04).
038900*
039000 01  PL-CUSTOMER-DETAIL REDEFINES PRINT-LINE.
039100     05  CD-CUST-ID                PIC ZZZZZ9.
039200     05  FILLER                    PIC X(02).
039300     05  CD-CUST-NAME              PIC X(30).
039400     05  FILLER                    PIC X(02).
039500     05  CD-ORDERS                 PIC ZZ,ZZ9.
039600     05  FILLER                    PIC X(02).
039700     05  CD-SALES                  PIC Z,ZZZ,ZZZ,ZZ9.99.
039800     05  FILLER                    PIC X(02).
039900     05  CD-PROFIT                 PIC -ZZZ,ZZZ,ZZ9.99.
040000     05  FILLER                    PIC X(02).
040100     05  CD-AVG-VALUE              PIC ZZ,ZZ9.99.
040200     05  FILLER                    PIC X(02).
040300     05  CD-LAST-DATE              PIC 9999/99/99.
040400     05  FILLER                    PIC X(28).
040500*
040600 01  PL-DAILY-DETAIL REDEFINES PRINT-LINE.
040700     05  DD-DATE                   PIC 9999/99/99.
040800     05  FILLER                    PIC X(04).
040900     05  DD-ORDERS                 PIC ZZZ,ZZ9.
041000     05  FILLER                    PIC X(04).
041100     05  DD-SALES                  PIC Z,ZZZ,ZZZ,ZZ9.99.
041200     05  FILLER                    PIC X(04).
041300     05  DD-PROFIT                 PIC -ZZZ,ZZZ,ZZ9.99.
041400     05  FILLER                    PIC X(72).
041500*
041600 01  PL-BATCH-DETAIL REDEFINES PRINT-LINE.
041700     05  BD-BAT-NUM                PIC X(20).
041800     05  FILLER                    PIC X(02).
041900     05  BD-DATE                   PIC 9999/99/99.
042000     05  FILLER                    PIC X(02).
042100     05  BD-TOTAL-CNT              PIC ZZ,ZZ9.
042200     05  FILLER                    PIC X(02).
042300     05  BD-VALID-CNT              PIC ZZ,ZZ9.
042400     05  FILLER                    PIC X(02).
042500     05  BD-PEND-CNT               PIC ZZ,ZZ9.
042600     05  FILLER                    PIC X(02).
042700     05  BD-CANCEL-CNT             PIC ZZ,ZZ9.
042800     05  FILLER                    PIC X(02).
042900     05  BD-SALES                  PIC Z,ZZZ,ZZZ,ZZ9.99.
043000     05  FILLER                    PIC X(02).
043100     05  BD-COST                   PIC Z,ZZZ,ZZZ,ZZ9.99.
043200     05  FILLER                    PIC X(02).
043300     05  BD-PROFIT                 PIC -ZZZ,ZZZ,ZZ9.99.
043400     05  FILLER                    PIC X(02).
043500     05  BD-MARGIN                 PIC -ZZ9.99.
043600     05  FILLER                    PIC X(06).
043700*
043800 01  PL-GRAND-TOTAL REDEFINES PRINT-LINE.
043900     05  GT-LABEL                  PIC X(22).
044000     05  FILLER                    PIC X(04).
044100     05  GT-QTY                    PIC Z,ZZZ,ZZZ,ZZ9.
044200     05  FILLER                    PIC X(02).
044300     05  GT-SALES                  PIC Z,ZZZ,ZZZ,ZZ9.99.
044400     05  FILLER                    PIC X(02).
044500     05  GT-PROFIT                 PIC -ZZZ,ZZZ,ZZ9.99.
044600     05  FILLER                    PIC X(58).
044700*
044800 01  PL-DASH-DETAIL REDEFINES PRINT-LINE.
044900     05  DSH-LABEL                 PIC X(30).
045000     05  FILLER                    PIC X(04).
045100     05  DSH-VALUE                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
045200     05  FILLER                    PIC X(81).
045300*
045400 01  COL-HDR-PRODUCT        PIC X(132) VALUE
045500     'PROD ID PRODUCT NAME                  SPECIFICATION
045600-    '        QUANTITY         SALES        PROFIT  AVG PRICE MAR
045700-    'GIN%'.
045800 01  COL-HDR-CUSTOMER       PIC X(132) VALUE
045900     'CUST ID CUSTOMER NAME                 ORDERS          SALE
046000-    'S        PROFIT   AVG VALUE    LAST ORDER'.
046100 01  COL-HDR-DAILY          PIC X(132) VALUE
046200     'ORDER DATE      ORDERS          SALES        PROFIT'.
046300 01  COL-HDR-BATCH          PIC X(132) VALUE
046400     'BATCH NUMBER         DATE     TOTAL   VALID  PENDING  CAN
046500-    'CEL        SALES         COST        PROFIT MARGIN%'.
046600*
046700****************************************************************
046800 PROCEDURE DIVISION.
046900****************************************************************
047000*
047100 000-MAIN.
047200     PERFORM 050-SETUP-RTN THRU 050-EXIT.
047300     PERFORM 300-ACCUM-PRODUCT-STATS THRU 300-EXIT.
047400     PERFORM 310-DERIVE-PRODUCT-STATS THRU 310-EXIT.
047500     PERFORM 320-SORT-AND-PRINT-PRODUCT THRU 320-EXIT.
047600     PERFORM 400-ACCUM-CUSTOMER-STATS THRU 400-EXIT.
047700     PERFORM 410-DERIVE-CUSTOMER-STATS THRU 410-EXIT.
047800     PERFORM 420-SORT-AND-PRINT-CUSTOMER THRU 420-EXIT.
047900     PERFORM 500-BUILD-AND-PRINT-DAILY THRU 500-EXIT.
048000     PERFORM 600-PRINT-BATCH-SUMMARY THRU 600-EXIT.
048100     PERFORM 700-PRINT-DASHBOARD THRU 700-EXIT.
048200     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
048300     GOBACK.
048400*
048500 050-SETUP-RTN.
048600     ACCEPT CURRENT-DATE FROM DATE.
048700     ACCEPT CURRENT-TIME FROM TIME.
048800     DISPLAY 'SLSRPT STARTED DATE = ' CURRENT-MONTH '/'
048900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
049000     PERFORM 055-CALC-TODAY-DATE THRU 055-EXIT.
049100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
049200     PERFORM 060-READ-PARAMETERS THRU 060-EXIT.
049300     PERFORM 110-LOAD-PRODUCT-TABLE THRU 110-EXIT.
049400     PERFORM 120-LOAD-CUSTOMER-TABLE THRU 120-EXIT.
049500     PERFORM 130-LOAD-BATCH-TABLE THRU 130-EXIT.
049600     PERFORM 140-LOAD-ORDER-TABLE THRU 140-EXIT.
049700     PERFORM 170-CALC-CURR-MONTH-RANGE THRU 170-EXIT.
049800     IF WS-RANGE-WAS-GIVEN
049900         MOVE WS-RANGE-START TO WS-DAILY-START
050000         MOVE WS-RANGE-END   TO WS-DAILY-END
050100     ELSE
050200         PERFORM 150-CALC-DAILY-DEFAULT-RANGE THRU 150-EXIT
050300     END-IF.
050400 050-EXIT.
050500     EXIT.
050600*
050700 055-CALC-TODAY-DATE.
050800     IF CURRENT-YEAR < 50
050900         MOVE 2000 TO WS-TODAY-CCYY
051000     ELSE
051100         MOVE 1900 TO WS-TODAY-CCYY
051200     END-IF.
051300     ADD CURRENT-YEAR TO WS-TODAY-CCYY.
051400     MOVE CURRENT-MONTH TO WS-TODAY-MM.
051500     MOVE CURRENT-DAY   TO WS-TODAY-DD.
051600 055-EXIT.
051700     EXIT.
051800*
051900 060-READ-PARAMETERS.
052000     MOVE 0          TO WS-RANGE-START.
052100     MOVE 99999999   TO WS-RANGE-END.
052200     MOVE 'N'        TO WS-RANGE-GIVEN-SW.
052300     MOVE +10        TO WS-LOW-STOCK-THRESHOLD.
052400     READ PARMFILE
052500         AT END GO TO 060-EXIT
052600     END-READ.
052700     IF WS-PARMFILE-STATUS = '00'
052800         IF PARM-START-DATE > 0
052900             MOVE PARM-START-DATE TO WS-RANGE-START
053000             MOVE 'Y' TO WS-RANGE-GIVEN-SW
053100         END-IF
053200         IF PARM-END-DATE > 0
053300             MOVE PARM-END-DATE TO WS-RANGE-END
053400             MOVE 'Y' TO WS-RANGE-GIVEN-SW
053500         END-IF
053600         IF PARM-LOW-STOCK-THRESHOLD > 0
053700             MOVE PARM-LOW-STOCK-THRESHOLD
053800                     TO WS-LOW-STOCK-THRESHOLD
053900         END-IF
054000     END-IF.
054100 060-EXIT.
054200     EXIT.
054300*
054400 110-LOAD-PRODUCT-TABLE.
054500     MOVE +0 TO PROD-TABLE-CNT.
054600     READ PRODMAST
054700         AT END MOVE '10' TO WS-PRODMAST-STATUS
054800     END-READ.
054900 110-LOOP.
055000     IF WS-PRODMAST-STATUS = '10'
055100         GO TO 110-EXIT.
055200     ADD +1 TO PROD-TABLE-CNT.
055300     MOVE PROD-ID            TO PT-PROD-ID (PROD-TABLE-CNT).
055400     MOVE PROD-NAME          TO PT-PROD-NAME (PROD-TABLE-CNT).
055500     MOVE PROD-SPEC          TO PT-PROD-SPEC (PROD-TABLE-CNT).
055600     MOVE PROD-COST-PRICE    TO PT-COST-PRICE (PROD-TABLE-CNT).
055700     MOVE PROD-CURRENT-STOCK
055800             TO PT-CURRENT-STOCK (PROD-TABLE-CNT).
055900     MOVE PROD-SOLD-QTY      TO PT-SOLD-QTY (PROD-TABLE-CNT).
056000     MOVE PROD-STOCK-STATUS
056100             TO PT-STOCK-STATUS (PROD-TABLE-CNT).
056200     MOVE PROD-LAST-MOVE-DATE
056300             TO PT-LAST-MOVE-DATE (PROD-TABLE-CNT).
056400     MOVE 0 TO PT-STAT-QTY (PROD-TABLE-CNT)
056500               PT-STAT-SALES (PROD-TABLE-CNT)
056600               PT-STAT-PROFIT (PROD-TABLE-CNT)
056700               PT-STAT-SUM-PRICE (PROD-TABLE-CNT).
056800     MOVE +0 TO PT-STAT-ORDERS (PROD-TABLE-CNT).
056900     READ PRODMAST
057000         AT END MOVE '10' TO WS-PRODMAST-STATUS
057100     END-READ.
057200     GO TO 110-LOOP.
057300 110-EXIT.
057400     EXIT.
057500*
057600 120-LOAD-CUSTOMER-TABLE.
057700     MOVE +0 TO CUST-TABLE-CNT.
057800     READ CUSTMAST
057900         AT END MOVE '10' TO WS-CUSTMAST-STATUS
058000     END-READ.
058100 120-LOOP.
058200     IF WS-CUSTMAST-STATUS = '10'
058300         GO TO 120-EXIT.
058400     ADD +1 TO CUST-TABLE-CNT.
058500     MOVE CUST-ID       TO CT-CUST-ID (CUST-TABLE-CNT).
058600     MOVE CUST-NAME     TO CT-CUST-NAME (CUST-TABLE-CNT).
058700     MOVE CUST-CONTACT  TO CT-CUST-CONTACT (CUST-TABLE-CNT).
058800     MOVE CUST-ADDRESS  TO CT-CUST-ADDRESS (CUST-TABLE-CNT).
058900     MOVE +0 TO CT-STAT-ORDERS (CUST-TABLE-CNT).
059000     MOVE 0 TO CT-STAT-SALES (CUST-TABLE-CNT)
059100               CT-STAT-PROFIT (CUST-TABLE-CNT).
059200     MOVE 0 TO CT-STAT-LAST-DATE (CUST-TABLE-CNT).
059300     MOVE 'N' TO CT-ACTIVE-SW (CUST-TABLE-CNT).
059400     READ CUSTMAST
059500         AT END MOVE '10' TO WS-CUSTMAST-STATUS
059600     END-READ.
059700     GO TO 120-LOOP.
059800 120-EXIT.
059900     EXIT.
060000*
060100 130-LOAD-BATCH-TABLE.
060200     MOVE +0 TO BAT-TABLE-CNT.
060300     READ BATCHMST
060400         AT END MOVE '10' TO WS-BATMAST-STATUS
060500     END-READ.
060600 130-LOOP.
060700     IF WS-BATMAST-STATUS = '10'
060800         GO TO 130-EXIT.
060900     ADD +1 TO BAT-TABLE-CNT.
061000     MOVE BAT-ID            TO BT-BAT-ID (BAT-TABLE-CNT).
061100     MOVE BAT-NUMBER        TO BT-BAT-NUMBER (BAT-TABLE-CNT).
061200     MOVE BAT-DATE          TO BT-BAT-DATE (BAT-TABLE-CNT).
061300     MOVE BAT-TOTAL-PROFIT  TO BT-TOTAL-PROFIT (BAT-TABLE-CNT).
061400     READ BATCHMST
061500         AT END MOVE '10' TO WS-BATMAST-STATUS
061600     END-READ.
061700     GO TO 130-LOOP.
061800 130-EXIT.
061900     EXIT.
062000*
062100 140-LOAD-ORDER-TABLE.
062200     MOVE +0 TO ORD-TABLE-CNT.
062300     READ ORDMAST
062400         AT END MOVE '10' TO WS-ORDMAST-STATUS
062500     END-READ.
062600 140-LOOP.
062700     IF WS-ORDMAST-STATUS = '10'
062800         GO TO 140-EXIT.
062900     ADD +1 TO ORD-TABLE-CNT.
063000     MOVE ORD-ID            TO OT-ORD-ID (ORD-TABLE-CNT).
063100     MOVE ORD-BATCH-ID      TO OT-BATCH-ID (ORD-TABLE-CNT).
063200     MOVE ORD-CUST-ID       TO OT-CUST-ID (ORD-TABLE-CNT).
063300     MOVE ORD-PROD-ID       TO OT-PROD-ID (ORD-TABLE-CNT).
063400     MOVE ORD-QUANTITY      TO OT-QUANTITY (ORD-TABLE-CNT).
063500     MOVE ORD-UNIT-PRICE    TO OT-UNIT-PRICE (ORD-TABLE-CNT).
063600     MOVE ORD-SALES-AMOUNT  TO OT-SALES-AMOUNT (ORD-TABLE-CNT).
063700     MOVE ORD-OTHER-COSTS   TO OT-OTHER-COSTS (ORD-TABLE-CNT).
063800     MOVE ORD-TOTAL-COST    TO OT-TOTAL-COST (ORD-TABLE-CNT).
063900     MOVE ORD-GROSS-PROFIT  TO OT-GROSS-PROFIT (ORD-TABLE-CNT).
064000     MOVE ORD-STATUS        TO OT-STATUS (ORD-TABLE-CNT).
064100     MOVE ORD-DATE          TO OT-DATE (ORD-TABLE-CNT).
064200     READ ORDMAST
064300         AT END MOVE '10' TO WS-ORDMAST-STATUS
064400     END-READ.
064500     GO TO 140-LOOP.
064600 140-EXIT.
064700     EXIT.
064800*
064900 150-CALC-DAILY-DEFAULT-RANGE.
065000     MOVE WS-TODAY-DATE TO WS-DAILY-END.
065100     MOVE WS-TODAY-DATE TO WS-DAILY-START.
065200     MOVE +0 TO K.
065300 150-LOOP.
065400     ADD +1 TO K.
065500     IF K > 30
065600         GO TO 150-EXIT.
065700     PERFORM 160-SUBTRACT-ONE-DAY THRU 160-EXIT.
065800     GO TO 150-LOOP.
065900 150-EXIT.
066000     EXIT.
066100*
066200 160-SUBTRACT-ONE-DAY.
066300     IF WS-DS-DD > 1
066400         SUBTRACT 1 FROM WS-DS-DD
066500     ELSE
066600         IF WS-DS-MM > 1
066700             SUBTRACT 1 FROM WS-DS-MM
066800         ELSE
066900             MOVE 12 TO WS-DS-MM
067000             SUBTRACT 1 FROM WS-DS-CCYY
067100         END-IF
067200         MOVE WS-DS-CCYY TO WS-CALC-CCYY
067300         MOVE WS-DS-MM   TO WS-CALC-MM
067400         PERFORM 165-SET-DAYS-IN-MONTH THRU 165-EXIT
067500         MOVE WS-CALC-DIM TO WS-DS-DD
067600     END-IF.
067700 160-EXIT.
067800     EXIT.
067900*
068000 165-SET-DAYS-IN-MONTH.
068100     MOVE DIM-ENTRY (WS-CALC-MM) TO WS-CALC-DIM.
068200     IF WS-CALC-MM NOT = 2
068300         GO TO 165-EXIT.
068400     DIVIDE WS-CALC-CCYY BY 4 GIVING WS-LC-QUOT
068500             REMAINDER WS-LC-REM.
068600     IF WS-LC-REM NOT = 0
068700         GO TO 165-EXIT.
068800     DIVIDE WS-CALC-CCYY BY 100 GIVING WS-LC-QUOT
068900             REMAINDER WS-LC-REM.
069000     IF WS-LC-REM NOT = 0
069100         MOVE 29 TO WS-CALC-DIM
069200         GO TO 165-EXIT.
069300     DIVIDE WS-CALC-CCYY BY 400 GIVING WS-LC-QUOT
069400             REMAINDER WS-LC-REM.
069500     IF WS-LC-REM = 0
069600         MOVE 29 TO WS-CALC-DIM.
069700 165-EXIT.
069800     EXIT.
069900*
070000 170-CALC-CURR-MONTH-RANGE.
070100     COMPUTE WS-CURR-MONTH-START =
070200             WS-TODAY-CCYY * 10000 + WS-TODAY-MM * 100 + 1.
070300     MOVE WS-TODAY-CCYY TO WS-CALC-CCYY.
070400     MOVE WS-TODAY-MM   TO WS-CALC-MM.
070500     PERFORM 165-SET-DAYS-IN-MONTH THRU 165-EXIT.
070600     COMPUTE WS-CURR-MONTH-END =
070700             WS-TODAY-CCYY * 10000 + WS-TODAY-MM * 100
070800             + WS-CALC-DIM.
070900 170-EXIT.
071000     EXIT.
071100*
071200 200-FIND-PRODUCT.
071300     MOVE 'N' TO WS-PROD-FOUND.
071400     MOVE +0 TO I.
071500 200-LOOP.
071600     ADD +1 TO I.
071700     IF I > PROD-TABLE-CNT
071800         GO TO 200-EXIT.
071900     IF PT-PROD-ID (I) = WS-SEARCH-ID
072000         MOVE 'Y' TO WS-PROD-FOUND
072100         MOVE I TO K
072200         GO TO 200-EXIT.
072300     GO TO 200-LOOP.
072400 200-EXIT.
072500     EXIT.
072600*
072700 210-FIND-CUSTOMER.
072800     MOVE 'N' TO WS-CUST-FOUND.
072900     MOVE +0 TO I.
073000 210-LOOP.
073100     ADD +1 TO I.
073200     IF I > CUST-TABLE-CNT
073300         GO TO 210-EXIT.
073400     IF CT-CUST-ID (I) = WS-SEARCH-ID
073500         MOVE 'Y' TO WS-CUST-FOUND
073600         MOVE I TO K
073700         GO TO 210-EXIT.
073800     GO TO 210-LOOP.
073900 210-EXIT.
074000     EXIT.
074100*
074200 300-ACCUM-PRODUCT-STATS.
074300     MOVE +0 TO J.
074400 300-LOOP.
074500     ADD +1 TO J.
074600     IF J > ORD-TABLE-CNT
074700         GO TO 300-EXIT.
074800     IF OT-STATUS-VALID (J)
074900        AND OT-DATE (J) NOT < WS-RANGE-START
075000        AND OT-DATE (J) NOT > WS-RANGE-END
075100         MOVE OT-PROD-ID (J) TO WS-SEARCH-ID
075200         PERFORM 200-FIND-PRODUCT THRU 200-EXIT
075300         IF WS-PROD-WAS-FOUND
075400             ADD OT-QUANTITY (J)     TO PT-STAT-QTY (K)
075500             ADD OT-SALES-AMOUNT (J) TO PT-STAT-SALES (K)
075600             ADD OT-GROSS-PROFIT (J) TO PT-STAT-PROFIT (K)
075700             ADD OT-UNIT-PRICE (J)   TO PT-STAT-SUM-PRICE (K)
075800             ADD 1 TO PT-STAT-ORDERS (K)
075900         END-IF
076000     END-IF.
076100     GO TO 300-LOOP.
076200 300-EXIT.
076300     EXIT.
076400*
076500 310-DERIVE-PRODUCT-STATS.
076600     MOVE +0 TO WS-SORT-COUNT.
076700     MOVE 'D' TO WS-SORT-DIRECTION.
076800     MOVE +0 TO I.
076900 310-LOOP.
077000     ADD +1 TO I.
077100     IF I > PROD-TABLE-CNT
077200         GO TO 310-EXIT.
077300     IF PT-STAT-ORDERS (I) > 0
077400         COMPUTE PT-STAT-AVG-PRICE (I) ROUNDED =
077500                 PT-STAT-SUM-PRICE (I) / PT-STAT-ORDERS (I)
077600         IF PT-STAT-SALES (I) = 0
077700             MOVE 0 TO PT-STAT-MARGIN (I)
077800         ELSE
077900             COMPUTE PT-STAT-MARGIN (I) ROUNDED =
078000                 (PT-STAT-PROFIT (I) / PT-STAT-SALES (I)) * 100
078100         END-IF
078200         ADD +1 TO WS-SORT-COUNT
078300         MOVE PT-STAT-SALES (I) TO WS-SORT-KEY (WS-SORT-COUNT)
078400         MOVE I TO WS-SORT-INDEX (WS-SORT-COUNT)
078500     END-IF.
078600     GO TO 310-LOOP.
078700 310-EXIT.
078800     EXIT.
078900*
079000 320-SORT-AND-PRINT-PRODUCT.
079100     PERFORM 801-WRITE-PRODUCT-HEADINGS THRU 801-EXIT.
079200     IF WS-SORT-COUNT = 0
079300         GO TO 320-TOTALS.
079400     CALL 'SLSSORT' USING WS-SORT-CTL WS-SORT-TABLE.
079500     MOVE 0 TO GT-PROD-QTY GT-PROD-SALES GT-PROD-PROFIT.
079600     MOVE +0 TO I.
079700 320-LOOP.
079800     ADD +1 TO I.
079900     IF I > WS-SORT-COUNT
080000         GO TO 320-TOTALS.
080100     MOVE WS-SORT-INDEX (I) TO K.
080200     MOVE SPACES TO PRINT-LINE.
080300     MOVE PT-PROD-ID (K)        TO PD-PROD-ID.
080400     MOVE PT-PROD-NAME (K)      TO PD-PROD-NAME.
080500     MOVE PT-PROD-SPEC (K)      TO PD-PROD-SPEC.
080600     MOVE PT-STAT-QTY (K)       TO PD-QTY.
080700     MOVE PT-STAT-SALES (K)     TO PD-SALES.
080800     MOVE PT-STAT-PROFIT (K)    TO PD-PROFIT.
080900     MOVE PT-STAT-AVG-PRICE (K) TO PD-AVG-PRICE.
081000     MOVE PT-STAT-MARGIN (K)    TO PD-MARGIN.
081100     WRITE REPORT-RECORD FROM PRINT-LINE.
081200     ADD PT-STAT-QTY (K)    TO GT-PROD-QTY.
081300     ADD PT-STAT-SALES (K)  TO GT-PROD-SALES.
081400     ADD PT-STAT-PROFIT (K) TO GT-PROD-PROFIT.
081500     GO TO 320-LOOP.
081600 320-TOTALS.
081700     MOVE SPACES TO PRINT-LINE.
081800     MOVE 'GRAND TOTAL' TO GT-LABEL.
081900     MOVE GT-PROD-QTY    TO GT-QTY.
082000     MOVE GT-PROD-SALES  TO GT-SALES.
082100     MOVE GT-PROD-PROFIT TO GT-PROFIT.
082200     WRITE REPORT-RECORD FROM PRINT-LINE.
082300 320-EXIT.
082400     EXIT.
082500*
082600 400-ACCUM-CUSTOMER-STATS.
082700     MOVE +0 TO J.
082800 400-LOOP.
082900     ADD +1 TO J.
083000     IF J > ORD-TABLE-CNT
083100         GO TO 400-EXIT.
083200     IF OT-STATUS-VALID (J)
083300        AND OT-DATE (J) NOT < WS-RANGE-START
083400        AND OT-DATE (J) NOT > WS-RANGE-END
083500         MOVE OT-CUST-ID (J) TO WS-SEARCH-ID
083600         PERFORM 210-FIND-CUSTOMER THRU 210-EXIT
083700         IF WS-CUST-WAS-FOUND
083800             ADD 1 TO CT-STAT-ORDERS (K)
083900             ADD OT-SALES-AMOUNT (J) TO CT-STAT-SALES (K)
084000             ADD OT-GROSS-PROFIT (J) TO CT-STAT-PROFIT (K)
084100             IF OT-DATE (J) > CT-STAT-LAST-DATE (K)
084200                 MOVE OT-DATE (J) TO CT-STAT-LAST-DATE (K)
084300             END-IF
084400         END-IF
084500     END-IF.
084600     GO TO 400-LOOP.
084700 400-EXIT.
084800     EXIT.
084900*
085000 410-DERIVE-CUSTOMER-STATS.
085100     MOVE +0 TO WS-SORT-COUNT.
085200     MOVE 'D' TO WS-SORT-DIRECTION.
085300     MOVE +0 TO I.
085400 410-LOOP.
085500     ADD +1 TO I.
085600     IF I > CUST-TABLE-CNT
085700         GO TO 410-EXIT.
085800     IF CT-STAT-ORDERS (I) > 0
085900         COMPUTE CT-STAT-AVG-VALUE (I) ROUNDED =
086000                 CT-STAT-SALES (I) / CT-STAT-ORDERS (I)
086100         ADD +1 TO WS-SORT-COUNT
086200         MOVE CT-STAT-SALES (I) TO WS-SORT-KEY (WS-SORT-COUNT)
086300         MOVE I TO WS-SORT-INDEX (WS-SORT-COUNT)
086400     END-IF.
086500     GO TO 410-LOOP.
086600 410-EXIT.
086700     EXIT.
086800*
086900 420-SORT-AND-PRINT-CUSTOMER.
087000     PERFORM 802-WRITE-CUSTOMER-HEADINGS THRU 802-EXIT.
087100     IF WS-SORT-COUNT = 0
087200         GO TO 420-TOTALS.
087300     CALL 'SLSSORT' USING WS-SORT-CTL WS-SORT-TABLE.
087400     MOVE 0 TO GT-CUST-ORDERS GT-CUST-SALES GT-CUST-PROFIT.
087500     MOVE +0 TO I.
087600 420-LOOP.
087700     ADD +1 TO I.
087800     IF I > WS-SORT-COUNT
087900         GO TO 420-TOTALS.
088000     MOVE WS-SORT-INDEX (I) TO K.
088100     MOVE SPACES TO PRINT-LINE.
088200     MOVE CT-CUST-ID (K)        TO CD-CUST-ID.
088300     MOVE CT-CUST-NAME (K)      TO CD-CUST-NAME.
088400     MOVE CT-STAT-ORDERS (K)    TO CD-ORDERS.
088500     MOVE CT-STAT-SALES (K)     TO CD-SALES.
088600     MOVE CT-STAT-PROFIT (K)    TO CD-PROFIT.
088700     MOVE CT-STAT-AVG-VALUE (K) TO CD-AVG-VALUE.
088800     MOVE CT-STAT-LAST-DATE (K) TO CD-LAST-DATE.
088900     WRITE REPORT-RECORD FROM PRINT-LINE.
089000     ADD CT-STAT-ORDERS (K) TO GT-CUST-ORDERS.
089100     ADD CT-STAT-SALES (K)  TO GT-CUST-SALES.
089200     ADD CT-STAT-PROFIT (K) TO GT-CUST-PROFIT.
089300     GO TO 420-LOOP.
089400 420-TOTALS.
089500     MOVE SPACES TO PRINT-LINE.
089600     MOVE 'GRAND TOTAL' TO GT-LABEL.
089700     MOVE GT-CUST-ORDERS TO GT-QTY.
089800     MOVE GT-CUST-SALES  TO GT-SALES.
089900     MOVE GT-CUST-PROFIT TO GT-PROFIT.
090000     WRITE REPORT-RECORD FROM PRINT-LINE.
090100 420-EXIT.
090200     EXIT.
090300*
090400 500-BUILD-AND-PRINT-DAILY.
090500     PERFORM 803-WRITE-DAILY-HEADINGS THRU 803-EXIT.
090600     MOVE +0 TO WS-SORT-COUNT.
090700     MOVE 'A' TO WS-SORT-DIRECTION.
090800     MOVE +0 TO J.
090900 500-BUILD-LOOP.
091000     ADD +1 TO J.
091100     IF J > ORD-TABLE-CNT
091200         GO TO 500-BUILD-DONE.
091300     IF OT-STATUS-VALID (J)
091400        AND OT-DATE (J) NOT < WS-DAILY-START
091500        AND OT-DATE (J) NOT > WS-DAILY-END
091600         ADD +1 TO WS-SORT-COUNT
091700         MOVE OT-DATE (J) TO WS-SORT-KEY (WS-SORT-COUNT)
091800         MOVE J TO WS-SORT-INDEX (WS-SORT-COUNT)
091900     END-IF.
092000     GO TO 500-BUILD-LOOP.
092100 500-BUILD-DONE.
092200     IF WS-SORT-COUNT = 0
092300         GO TO 500-EXIT.
092400     CALL 'SLSSORT' USING WS-SORT-CTL WS-SORT-TABLE.
092500     MOVE 0 TO GT-DAILY-ORDERS GT-DAILY-SALES GT-DAILY-PROFIT.
092600     MOVE +0 TO I.
092700     MOVE +0 TO L.
092800 500-CTL-LOOP.
092900     ADD +1 TO I.
093000     IF I > WS-SORT-COUNT
093100         GO TO 500-BREAK-LAST.
093200     MOVE WS-SORT-INDEX (I) TO J.
093300     IF L = 0
093400         PERFORM 510-DAILY-START-BREAK THRU 510-EXIT
093500     ELSE
093600         IF OT-DATE (J) NOT = OT-DATE (WS-SORT-INDEX (L))
093700             PERFORM 520-DAILY-PRINT-BREAK THRU 520-EXIT
093800             PERFORM 510-DAILY-START-BREAK THRU 510-EXIT
093900         END-IF
094000     END-IF.
094100     ADD OT-SALES-AMOUNT (J) TO WS-DD-SALES.
094200     ADD 1 TO WS-DD-CNT.
094300     ADD OT-SALES-AMOUNT (J) TO GT-DAILY-SALES.
094400     ADD OT-GROSS-PROFIT (J) TO GT-DAILY-PROFIT.
094500     ADD 1 TO GT-DAILY-ORDERS.
094600     MOVE I TO L.
094700     GO TO 500-CTL-LOOP.
094800 500-BREAK-LAST.
094900     IF L NOT = 0
095000         PERFORM 520-DAILY-PRINT-BREAK THRU 520-EXIT.
095100     MOVE SPACES TO PRINT-LINE.
095200     MOVE 'GRAND TOTAL' TO GT-LABEL.
095300     MOVE GT-DAILY-ORDERS TO GT-QTY.
095400     MOVE GT-DAILY-SALES  TO GT-SALES.
095500     MOVE GT-DAILY-PROFIT TO GT-PROFIT.
095600     WRITE REPORT-RECORD FROM PRINT-LINE.
095700 500-EXIT.
095800     EXIT.
095900*
096000 510-DAILY-START-BREAK.
096100     MOVE 0  TO WS-DD-SALES.
096200     MOVE 0  TO WS-DD-PROFIT.
096300     MOVE +0 TO WS-DD-CNT.
096400 510-EXIT.
096500     EXIT.
096600*
096700 520-DAILY-PRINT-BREAK.
096800     MOVE SPACES TO PRINT-LINE.
096900     MOVE OT-DATE (WS-SORT-INDEX (L)) TO DD-DATE.
097000     MOVE WS-DD-CNT                   TO DD-ORDERS.
097100     MOVE WS-DD-SALES                 TO DD-SALES.
097200     ADD OT-GROSS-PROFIT (WS-SORT-INDEX (L))
097300             TO WS-DD-PROFIT.
097400     MOVE WS-DD-PROFIT                TO DD-PROFIT.
097500     WRITE REPORT-RECORD FROM PRINT-LINE.
097600 520-EXIT.
097700     EXIT.
097800*
097900 600-PRINT-BATCH-SUMMARY.
098000     PERFORM 804-WRITE-BATCH-HEADINGS THRU 804-EXIT.
098100     MOVE 0 TO BGT-SALES BGT-COST BGT-PROFIT.
098200     MOVE +0 TO L.
098300 600-LOOP.
098400     ADD +1 TO L.
098500     IF L > BAT-TABLE-CNT
098600         GO TO 600-TOTALS.
098700     PERFORM 610-SCAN-BATCH-ORDERS THRU 610-EXIT.
098800     PERFORM 620-PRINT-BATCH-DETAIL THRU 620-EXIT.
098900     GO TO 600-LOOP.
099000 600-TOTALS.
099100     MOVE SPACES TO PRINT-LINE.
099200     MOVE 'GRAND TOTAL' TO BD-BAT-NUM.
099300     MOVE 0 TO BD-DATE.
099400     MOVE +0 TO BD-TOTAL-CNT BD-VALID-CNT
099500                BD-PEND-CNT BD-CANCEL-CNT.
099600     MOVE BGT-SALES  TO BD-SALES.
099700     MOVE BGT-COST   TO BD-COST.
099800     MOVE BGT-PROFIT TO BD-PROFIT.
099900     IF BGT-SALES = 0
100000         MOVE 0 TO BD-MARGIN
100100     ELSE
100200         COMPUTE BD-MARGIN ROUNDED =
100300                 (BGT-PROFIT / BGT-SALES) * 100
100400     END-IF.
100500     WRITE REPORT-RECORD FROM PRINT-LINE.
100600 600-EXIT.
100700     EXIT.
100800*
100900 610-SCAN-BATCH-ORDERS.
101000     MOVE +0 TO BT-STAT-TOTAL-CNT (L) BT-STAT-VALID-CNT (L)
101100                BT-STAT-PENDING-CNT (L) BT-STAT-CANCEL-CNT (L).
101200     MOVE 0 TO BT-STAT-SALES (L) BT-STAT-COST (L)
101300               BT-STAT-PROFIT (L).
101400     MOVE +0 TO J.
101500 610-LOOP.
101600     ADD +1 TO J.
101700     IF J > ORD-TABLE-CNT
101800         GO TO 610-DONE.
101900     IF OT-BATCH-ID (J) = BT-BAT-ID (L)
102000         ADD 1 TO BT-STAT-TOTAL-CNT (L)
102100         IF OT-STATUS-VALID (J)
102200             ADD 1 TO BT-STAT-VALID-CNT (L)
102300             ADD OT-SALES-AMOUNT (J) TO BT-STAT-SALES (L)
102400             ADD OT-TOTAL-COST (J)   TO BT-STAT-COST (L)
102500             ADD OT-GROSS-PROFIT (J) TO BT-STAT-PROFIT (L)
102600         ELSE
102700             IF OT-PENDING (J)
102800                 ADD 1 TO BT-STAT-PENDING-CNT (L)
102900             ELSE
103000                 IF OT-CANCELLED (J)
103100                     ADD 1 TO BT-STAT-CANCEL-CNT (L)
103200                 END-IF
103300             END-IF
103400         END-IF
103500     END-IF.
103600     GO TO 610-LOOP.
103700 610-DONE.
103800     IF BT-STAT-SALES (L) = 0
103900         MOVE 0 TO BT-STAT-MARGIN (L)
104000     ELSE
104100         COMPUTE BT-STAT-MARGIN (L) ROUNDED =
104200             (BT-STAT-PROFIT (L) / BT-STAT-SALES (L)) * 100
104300     END-IF.
104400 610-EXIT.
104500     EXIT.
104600*
104700 620-PRINT-BATCH-DETAIL.
104800     MOVE SPACES TO PRINT-LINE.
104900     MOVE BT-BAT-NUMBER (L)       TO BD-BAT-NUM.
105000     MOVE BT-BAT-DATE (L)         TO BD-DATE.
105100     MOVE BT-STAT-TOTAL-CNT (L)   TO BD-TOTAL-CNT.
105200     MOVE BT-STAT-VALID-CNT (L)   TO BD-VALID-CNT.
105300     MOVE BT-STAT-PENDING-CNT (L) TO BD-PEND-CNT.
105400     MOVE BT-STAT-CANCEL-CNT (L)  TO BD-CANCEL-CNT.
105500     MOVE BT-STAT-SALES (L)       TO BD-SALES.
105600     MOVE BT-STAT-COST (L)        TO BD-COST.
105700     MOVE BT-STAT-PROFIT (L)      TO BD-PROFIT.
105800     MOVE BT-STAT-MARGIN (L)      TO BD-MARGIN.
105900     WRITE REPORT-RECORD FROM PRINT-LINE.
106000     ADD BT-STAT-SALES (L)  TO BGT-SALES.
106100     ADD BT-STAT-COST (L)   TO BGT-COST.
106200     ADD BT-STAT-PROFIT (L) TO BGT-PROFIT.
106300 620-EXIT.
106400     EXIT.
106500*
106600 700-PRINT-DASHBOARD.
106700     PERFORM 710-CALC-PERIOD-AND-ACTIVE THRU 710-EXIT.
106800     PERFORM 720-CALC-PRODUCT-COUNTS THRU 720-EXIT.
106900     MOVE CUST-TABLE-CNT TO DSH-CUST-TOTAL.
107000     PERFORM 805-WRITE-DASHBOARD THRU 805-EXIT.
107100 700-EXIT.
107200     EXIT.
107300*
107400 710-CALC-PERIOD-AND-ACTIVE.
107500     MOVE +0 TO DSH-PERIOD-ORDERS DSH-CUST-ACTIVE.
107600     MOVE 0 TO DSH-PERIOD-SALES DSH-PERIOD-PROFIT.
107700     MOVE +0 TO J.
107800 710-LOOP.
107900     ADD +1 TO J.
108000     IF J > ORD-TABLE-CNT
108100         GO TO 710-EXIT.
108200     IF OT-STATUS-VALID (J)
108300        AND OT-DATE (J) NOT < WS-CURR-MONTH-START
108400        AND OT-DATE (J) NOT > WS-CURR-MONTH-END
108500         ADD 1 TO DSH-PERIOD-ORDERS
108600         ADD OT-SALES-AMOUNT (J) TO DSH-PERIOD-SALES
108700         ADD OT-GROSS-PROFIT (J) TO DSH-PERIOD-PROFIT
108800         MOVE OT-CUST-ID (J) TO WS-SEARCH-ID
108900         PERFORM 210-FIND-CUSTOMER THRU 210-EXIT
109000         IF WS-CUST-WAS-FOUND
109100             IF NOT CT-IS-ACTIVE (K)
109200                 MOVE 'Y' TO CT-ACTIVE-SW (K)
109300                 ADD 1 TO DSH-CUST-ACTIVE
109400             END-IF
109500         END-IF
109600     END-IF.
109700     GO TO 710-LOOP.
109800 710-EXIT.
109900     EXIT.
110000*
110100 720-CALC-PRODUCT-COUNTS.
110200     MOVE +0 TO DSH-PROD-TOTAL DSH-PROD-LOW DSH-PROD-OUT.
110300     MOVE 0 TO DSH-STOCK-VALUE.
110400     MOVE +0 TO I.
110500 720-LOOP.
110600     ADD +1 TO I.
110700     IF I > PROD-TABLE-CNT
110800         GO TO 720-EXIT.
110900     ADD 1 TO DSH-PROD-TOTAL.
111000     IF PT-CURRENT-STOCK (I) = 0
111100         ADD 1 TO DSH-PROD-OUT
111200     ELSE
111300         IF PT-CURRENT-STOCK (I) NOT > WS-LOW-STOCK-THRESHOLD
111400             ADD 1 TO DSH-PROD-LOW
111500         END-IF
111600     END-IF.
111700     COMPUTE WS-STOCK-EXT =
111800             PT-CURRENT-STOCK (I) * PT-COST-PRICE (I).
111900     ADD WS-STOCK-EXT TO DSH-STOCK-VALUE.
112000     GO TO 720-LOOP.
112100 720-EXIT.
112200     EXIT.
112300*
112400 800-OPEN-FILES.
112500     OPEN INPUT PRODMAST CUSTMAST BATCHMST ORDMAST PARMFILE.
112600     OPEN OUTPUT REPORT-FILE.
112700     IF WS-PRODMAST-STATUS NOT = '00'
112800         OR WS-CUSTMAST-STATUS NOT = '00'
112900         OR WS-BATMAST-STATUS NOT = '00'
113000         OR WS-ORDMAST-STATUS NOT = '00'
113100         OR WS-REPORT-STATUS NOT = '00'
113200         GO TO 1000-ERROR-RTN.
113300 800-EXIT.
113400     EXIT.
113500*
113600 801-WRITE-PRODUCT-HEADINGS.
113700     MOVE SPACES TO PRINT-LINE.
113800     MOVE 'PRODUCT SALES STATISTICS REPORT' TO PL-H-TITLE.
113900     MOVE WS-TODAY-DATE TO PL-H-DATE.
114000     WRITE REPORT-RECORD FROM PRINT-LINE.
114100     WRITE REPORT-RECORD FROM COL-HDR-PRODUCT.
114200 801-EXIT.
114300     EXIT.
114400*
114500 802-WRITE-CUSTOMER-HEADINGS.
114600     MOVE SPACES TO PRINT-LINE.
114700     MOVE 'CUSTOMER SALES STATISTICS REPORT' TO PL-H-TITLE.
114800     MOVE WS-TODAY-DATE TO PL-H-DATE.
114900     WRITE REPORT-RECORD FROM PRINT-LINE.
115000     WRITE REPORT-RECORD FROM COL-HDR-CUSTOMER.
115100 802-EXIT.
115200     EXIT.
115300*
115400 803-WRITE-DAILY-HEADINGS.
115500     MOVE SPACES TO PRINT-LINE.
115600     MOVE 'DAILY SALES STATISTICS REPORT' TO PL-H-TITLE.
115700     MOVE WS-TODAY-DATE TO PL-H-DATE.
115800     WRITE REPORT-RECORD FROM PRINT-LINE.
115900     WRITE REPORT-RECORD FROM COL-HDR-DAILY.
116000 803-EXIT.
116100     EXIT.
116200*
116300 804-WRITE-BATCH-HEADINGS.
116400     MOVE SPACES TO PRINT-LINE.
116500     MOVE 'BATCH SUMMARY REPORT' TO PL-H-TITLE.
116600     MOVE WS-TODAY-DATE TO PL-H-DATE.
116700     WRITE REPORT-RECORD FROM PRINT-LINE.
116800     WRITE REPORT-RECORD FROM COL-HDR-BATCH.
116900 804-EXIT.
117000     EXIT.
117100*
117200 805-WRITE-DASHBOARD.
117300     MOVE SPACES TO PRINT-LINE.
117400     MOVE 'DASHBOARD SUMMARY (CURRENT MONTH)' TO PL-H-TITLE.
117500     MOVE WS-TODAY-DATE TO PL-H-DATE.
117600     WRITE REPORT-RECORD FROM PRINT-LINE.
117700     MOVE SPACES TO PRINT-LINE.
117800     MOVE 'PERIOD ORDER COUNT' TO DSH-LABEL.
117900     MOVE DSH-PERIOD-ORDERS TO DSH-VALUE.
118000     WRITE REPORT-RECORD FROM PRINT-LINE.
118100     MOVE SPACES TO PRINT-LINE.
118200     MOVE 'PERIOD SALES' TO DSH-LABEL.
118300     MOVE DSH-PERIOD-SALES TO DSH-VALUE.
118400     WRITE REPORT-RECORD FROM PRINT-LINE.
118500     MOVE SPACES TO PRINT-LINE.
118600     MOVE 'PERIOD PROFIT' TO DSH-LABEL.
118700     MOVE DSH-PERIOD-PROFIT TO DSH-VALUE.
118800     WRITE REPORT-RECORD FROM PRINT-LINE.
118900     MOVE SPACES TO PRINT-LINE.
119000     MOVE 'PRODUCTS - TOTAL' TO DSH-LABEL.
119100     MOVE DSH-PROD-TOTAL TO DSH-VALUE.
119200     WRITE REPORT-RECORD FROM PRINT-LINE.
119300     MOVE SPACES TO PRINT-LINE.
119400     MOVE 'PRODUCTS - LOW STOCK' TO DSH-LABEL.
119500     MOVE DSH-PROD-LOW TO DSH-VALUE.
119600     WRITE REPORT-RECORD FROM PRINT-LINE.
119700     MOVE SPACES TO PRINT-LINE.
119800     MOVE 'PRODUCTS - OUT OF STOCK' TO DSH-LABEL.
119900     MOVE DSH-PROD-OUT TO DSH-VALUE.
120000     WRITE REPORT-RECORD FROM PRINT-LINE.
120100     MOVE SPACES TO PRINT-LINE.
120200     MOVE 'TOTAL STOCK VALUE' TO DSH-LABEL.
120300     MOVE DSH-STOCK-VALUE TO DSH-VALUE.
120400     WRITE REPORT-RECORD FROM PRINT-LINE.
120500     MOVE SPACES TO PRINT-LINE.
120600     MOVE 'CUSTOMERS - TOTAL' TO DSH-LABEL.
120700     MOVE DSH-CUST-TOTAL TO DSH-VALUE.
120800     WRITE REPORT-RECORD FROM PRINT-LINE.
120900     MOVE SPACES TO PRINT-LINE.
121000     MOVE 'CUSTOMERS - ACTIVE THIS MONTH' TO DSH-LABEL.
121100     MOVE DSH-CUST-ACTIVE TO DSH-VALUE.
121200     WRITE REPORT-RECORD FROM PRINT-LINE.
121300 805-EXIT.
121400     EXIT.
121500*
121600 900-CLOSE-FILES.
121700     CLOSE PRODMAST CUSTMAST BATCHMST ORDMAST PARMFILE
121800           REPORT-FILE.
121900 900-EXIT.
122000     EXIT.
122100*
122200 1000-ERROR-RTN.
122300     DISPLAY 'SLSRPT - FATAL FILE OPEN ERROR, RUN TERMINATED'.
122400     DISPLAY 'PRODMAST STATUS = ' WS-PRODMAST-STATUS.
122500     DISPLAY 'CUSTMAST STATUS = ' WS-CUSTMAST-STATUS.
122600     DISPLAY 'BATCHMST STATUS = ' WS-BATMAST-STATUS.
122700     DISPLAY 'ORDMAST  STATUS = ' WS-ORDMAST-STATUS.
122800     DISPLAY 'RPTFILE  STATUS = ' WS-REPORT-STATUS.
122900     MOVE 16 TO RETURN-CODE.
123000     GOBACK.
