000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  SLSSORT
000600*
000700* CALLED SUBPROGRAM - INSERTION SORT OF AN IN-MEMORY STATISTICS
000800* TABLE BUILT BY SLSRPT.  EACH TABLE ENTRY CARRIES A PACKED SORT
000900* KEY (SALES AMOUNT FOR THE PRODUCT/CUSTOMER REPORTS, ORDER DATE
001000* FOR THE DAILY REPORT) AND THE SUBSCRIPT OF THE SOURCE ROW IN
001100* SLSRPT'S OWN TABLE - THIS PROGRAM NEVER SEES THE REPORT DATA
001200* ITSELF, ONLY THE KEY AND THE SUBSCRIPT TO CARRY ALONG WITH IT.
001300* THE CALLER SETS LK-SORT-DIRECTION TO 'D' FOR DESCENDING (THE
001400* PRODUCT AND CUSTOMER REPORTS) OR 'A' FOR ASCENDING (THE DAILY
001500* REPORT).
001600*
001700****************************************************************
001800*
001900* CHANGE LOG
002000*     88/06/30  DWS  ORIGINAL - GENERAL PURPOSE INSERTION SORT OF
002100*                     AN ARRAY OF NUMBERS (BASE FOR THIS PGM).
002200*     96/04/11  JRS  RECAST TO CARRY A SUBSCRIPT ALONGSIDE EACH
002300*                     SORT KEY FOR THE SALES REPORTING SUITE.
002400*     96/04/18  JRS  ADDED THE ASCENDING/DESCENDING SWITCH SO ONE
002500*                     COPY OF THE LOGIC SERVES ALL THREE REPORTS.
002600*     99/11/03  WLT  Y2K - NO DATE FIELDS IN THIS PGM, REVIEWED,
002700*                     NO CHANGE REQUIRED.
002800****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    SLSSORT.
003100 AUTHOR.        DOUG STOUT.
003200 INSTALLATION.  MIDLAND TRADING - DATA CENTER.
003300 DATE-WRITTEN.  06/30/88.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700 77  WS-OUTER-SUB             PIC S9(4)  COMP  VALUE +0.
004800 77  WS-INNER-SUB             PIC S9(4)  COMP  VALUE +0.
004900 77  WS-PREV-SUB              PIC S9(4)  COMP  VALUE +0.
005000*
005100 01  WS-HOLD-ENTRY.
005200     05  WS-HOLD-KEY          PIC S9(11)V99 COMP-3.
005300     05  WS-HOLD-KEY-AS-DATE REDEFINES WS-HOLD-KEY
005400                              PIC S9(8)      COMP-3.
005500     05  WS-HOLD-INDEX        PIC S9(4)      COMP.
005600     05  FILLER               PIC X(02).
005700*
005800****************************************************************
005900 LINKAGE SECTION.
006000****************************************************************
006100 01  LK-SORT-CTL.
006200     05  LK-SORT-COUNT        PIC S9(4)  COMP.
006300     05  LK-SORT-COUNT-U REDEFINES LK-SORT-COUNT
006400                              PIC 9(4)   COMP.
006500     05  LK-SORT-DIRECTION    PIC X.
006600         88  LK-DESCENDING    VALUE 'D'.
006700         88  LK-ASCENDING     VALUE 'A'.
006800     05  FILLER               PIC X(05).
006900*
007000 01  LK-SORT-TABLE.
007100     05  LK-SORT-ENTRY OCCURS 0 TO 5000 TIMES
007200                 DEPENDING ON LK-SORT-COUNT.
007300         10  LK-SORT-KEY          PIC S9(11)V99 COMP-3.
007400         10  LK-SORT-KEY-AS-DATE REDEFINES LK-SORT-KEY
007500                                  PIC S9(8)      COMP-3.
007600         10  LK-SORT-INDEX        PIC S9(4)      COMP.
007700         10  FILLER               PIC X(02).
007800*
007900****************************************************************
008000 PROCEDURE DIVISION USING LK-SORT-CTL LK-SORT-TABLE.
008100****************************************************************
008200*
008300 000-MAIN.
008400     IF LK-SORT-COUNT < 2
008500         GOBACK.
008600     PERFORM 100-OUTER-LOOP THRU 100-EXIT.
008700     GOBACK.
008800*
008900 100-OUTER-LOOP.
009000     MOVE +2 TO WS-OUTER-SUB.
009100 100-OUTER-TEST.
009200     IF WS-OUTER-SUB > LK-SORT-COUNT
009300         GO TO 100-EXIT.
009400     MOVE LK-SORT-ENTRY (WS-OUTER-SUB) TO WS-HOLD-ENTRY.
009500     MOVE WS-OUTER-SUB TO WS-INNER-SUB.
009600     PERFORM 120-INNER-LOOP THRU 120-EXIT.
009700     MOVE WS-HOLD-KEY   TO LK-SORT-KEY   (WS-INNER-SUB).
009800     MOVE WS-HOLD-INDEX TO LK-SORT-INDEX (WS-INNER-SUB).
009900     ADD +1 TO WS-OUTER-SUB.
010000     GO TO 100-OUTER-TEST.
010100 100-EXIT.
010200     EXIT.
010300*
010400 120-INNER-LOOP.
010500     IF WS-INNER-SUB < 2
010600         GO TO 120-EXIT.
010700     COMPUTE WS-PREV-SUB = WS-INNER-SUB - 1.
010800     IF LK-DESCENDING
010900         IF LK-SORT-KEY (WS-PREV-SUB) >= WS-HOLD-KEY
011000             GO TO 120-EXIT
011100         END-IF
011200     ELSE
011300         IF LK-SORT-KEY (WS-PREV-SUB) <= WS-HOLD-KEY
011400             GO TO 120-EXIT
011500         END-IF
011600     END-IF.
011700     MOVE LK-SORT-ENTRY (WS-PREV-SUB) TO
011800                 LK-SORT-ENTRY (WS-INNER-SUB).
011900     MOVE WS-PREV-SUB TO WS-INNER-SUB.
012000     GO TO 120-INNER-LOOP.
012100 120-EXIT.
012200     EXIT.
