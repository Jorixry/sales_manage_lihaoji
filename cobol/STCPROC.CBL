000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  STCPROC
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* READS THE STATUS-CHANGE REQUEST FILE (ARBITRARY ORDER, NOT
001000* SORTED) AND APPLIES EACH REQUESTED ORDER STATUS TRANSITION
001100* AGAINST THE ORDER MASTER, MOVING PRODUCT STOCK AND SOLD
001200* QUANTITY AS REQUIRED BY THE TRANSITION (PENDING TO A VALID
001300* STATUS DEBITS STOCK SUBJECT TO AVAILABILITY; A VALID STATUS TO
001400* CANCELLED/REFUNDED RESTORES STOCK; ANY OTHER COMBINATION MOVES
001500* NO STOCK).  REQUESTS THAT WOULD DRIVE STOCK NEGATIVE ARE
001600* REJECTED AND THE ORDER IS LEFT PENDING.  AFTER EVERY APPLIED
001700* CHANGE THE OWNING BATCH'S TOTAL PROFIT IS RECOMPUTED FROM
001800* SCRATCH OVER THAT BATCH'S ORDERS NOW IN A VALID STATUS.
001900*
002000* PRODUCT MASTER, BATCH MASTER AND ORDER MASTER ARE ALL READ
002100* COMPLETE INTO TABLES AT STARTUP (KEYED ACCESS BY LINEAR
002200* SEARCH) AND REWRITTEN AT END-OF-JOB.
002300*
002400****************************************************************
002500*
002600* CHANGE LOG
002700*     90/11/19  DWS  ORIGINAL - TRANSACTION UPDATE OF A SORTED
002800*                     CUSTOMER FILE WITH REPLACE/ADD/DELETE
002900*                     COMMAND CODES (BASE FOR THIS PGM).
003000*     93/05/17  JRS  RECAST AS ORDER STATUS-CHANGE PROCESSOR FOR
003100*                     THE SALES SYSTEM; COMMAND CODES REPLACED
003200*                     BY THE SCH-NEW-STATUS TRANSITION TABLE.
003300*     93/11/02  JRS  ADDED STOCK AVAILABILITY CHECK ON PENDING TO
003400*                     CONFIRMED/SHIPPING/COMPLETED.
003500*     95/07/08  MPK  ADDED STOCK RESTORE ON CANCEL/REFUND.
003600*     98/09/30  WLT  Y2K - DATE FIELDS WIDENED TO CCYYMMDD.
003700*     99/11/03  WLT  Y2K - MASTER TABLE KEYS WIDENED.
003800*     01/06/19  TMH  CH00310 - BATCH PROFIT NOW FULLY RECOMPUTED
003900*                     (NOT INCREMENTED) AFTER EACH CHANGE, TO
004000*                     MATCH ORDPOST'S ROLL-UP FORMULA EXACTLY.
004100*     04/04/22  RGB  CH00481 - REJECTED REQUESTS NOW REPORT THE
004200*                     CURRENT STOCK ON THE ACTIVITY REPORT.
004300*     07/09/12  RGB  CH00588 - TABLE SIZES RAISED TO MATCH
004400*                     ORDPOST.
004500****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    STCPROC.
004800 AUTHOR.        DOUG STOUT.
004900 INSTALLATION.  MIDLAND TRADING - DATA CENTER.
005000 DATE-WRITTEN.  11/19/90.
005100 DATE-COMPILED.
005200 SECURITY.      NON-CONFIDENTIAL.
005300****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS VALID-DIGITS IS '0' THRU '9'.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SCHFILE       ASSIGN TO SCHFILE
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-SCHFILE-STATUS.
006600     SELECT PRODMAST      ASSIGN TO PRODMAST
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-PRODMAST-STATUS.
006900     SELECT PRODOUT       ASSIGN TO PRODOUT
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-PRODOUT-STATUS.
007200     SELECT BATCHMST      ASSIGN TO BATCHMST
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS  IS  WS-BATMAST-STATUS.
007500     SELECT BATCHOUT      ASSIGN TO BATCHOUT
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-BATOUT-STATUS.
007800     SELECT ORDMAST       ASSIGN TO ORDMAST
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS  IS  WS-ORDMAST-STATUS.
008100     SELECT ORDOUT        ASSIGN TO ORDOUT
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS  IS  WS-ORDOUT-STATUS.
008400     SELECT REPORT-FILE   ASSIGN TO SCHRPT
008500         FILE STATUS  IS  WS-REPORT-STATUS.
008600****************************************************************
008700 DATA DIVISION.
008800 FILE SECTION.
008900*
009000 FD  SCHFILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0 RECORDS.
009400 COPY SCHREQ.
009500*
009600 FD  PRODMAST
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0 RECORDS.
010000 COPY PRODMAST.
010100*
010200 FD  PRODOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  PRODOUT-REC              PIC X(100).
010700*
010800 FD  BATCHMST
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     BLOCK CONTAINS 0 RECORDS.
011200 COPY BATCHMST.
011300*
011400 FD  BATCHOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS.
011800 01  BATCHOUT-REC             PIC X(60).
011900*
012000 FD  ORDMAST
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     BLOCK CONTAINS 0 RECORDS.
012400 COPY ORDRREC.
012500*
012600 FD  ORDOUT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  ORDOUT-REC               PIC X(100).
013100*
013200 FD  REPORT-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     BLOCK CONTAINS 0 RECORDS.
013600 01  REPORT-RECORD            PIC X(132).
013700*
013800****************************************************************
013900 WORKING-STORAGE SECTION.
014000****************************************************************
014100*
014200 77  WS-SCHFILE-EOF-SW        PIC X     VALUE 'N'.
014300 77  WS-CHANGE-OK-SW          PIC X     VALUE 'N'.
014400 77  I                        PIC S9(4)  COMP  VALUE +0.
014500 77  J                        PIC S9(4)  COMP  VALUE +0.
014600*
014700 01  SYSTEM-DATE-AND-TIME.
014800     05  CURRENT-DATE.
014900         10  CURRENT-YEAR         PIC 9(2).
015000         10  CURRENT-MONTH        PIC 9(2).
015100         10  CURRENT-DAY          PIC 9(2).
015200     05  CURRENT-TIME.
015300         10  CURRENT-HOUR         PIC 9(2).
015400         10  CURRENT-MINUTE       PIC 9(2).
015500         10  CURRENT-SECOND       PIC 9(2).
015600         10  CURRENT-HNDSEC       PIC 9(2).
015700     05  FILLER                   PIC X(04).
015800*
015900 01  WS-FIELDS.
016000     05  WS-SCHFILE-STATUS    PIC X(2)  VALUE SPACES.
016100     05  WS-PRODMAST-STATUS   PIC X(2)  VALUE SPACES.
016200     05  WS-PRODOUT-STATUS    PIC X(2)  VALUE SPACES.
016300     05  WS-BATMAST-STATUS    PIC X(2)  VALUE SPACES.
016400     05  WS-BATOUT-STATUS     PIC X(2)  VALUE SPACES.
016500     05  WS-ORDMAST-STATUS    PIC X(2)  VALUE SPACES.
016600     05  WS-ORDOUT-STATUS     PIC X(2)  VALUE SPACES.
016700     05  WS-REPORT-STATUS     PIC X(2)  VALUE SPACES.
016800     05  WS-ORD-FOUND         PIC X     VALUE 'N'.
016900         88  ORD-WAS-FOUND    VALUE 'Y'.
017000     05  WS-PROD-FOUND        PIC X     VALUE 'N'.
017100         88  PROD-WAS-FOUND   VALUE 'Y'.
017200     05  WS-BAT-FOUND         PIC X     VALUE 'N'.
017300         88  BAT-WAS-FOUND    VALUE 'Y'.
017400     05  FILLER               PIC X(06)  VALUE SPACES.
017500*
017600 01  WORK-VARIABLES.
017700     05  WS-BATCH-SUM         PIC S9(10)V99 COMP-3 VALUE +0.
017800     05  FILLER               PIC X(06)  VALUE SPACES.
017900*
018000 01  PROD-TABLE-CTL.
018100     05  PROD-TABLE-CNT       PIC S9(4)  COMP  VALUE +0.
018200     05  PROD-TABLE-SUB       PIC S9(4)  COMP  VALUE +0.
018300     05  PROD-TABLE OCCURS 2000 TIMES
018400             INDEXED BY PROD-TABLE-IX.
018500         10  PT-PROD-ID           PIC 9(6).
018600         10  PT-PROD-NAME         PIC X(30).
018700         10  PT-PROD-SPEC         PIC X(30).
018800         10  PT-COST-PRICE        PIC S9(8)V99 COMP-3.
018900         10  PT-CURRENT-STOCK     PIC S9(7)     COMP-3.
019000         10  PT-SOLD-QTY          PIC S9(7)     COMP-3.
019100         10  PT-STOCK-STATUS      PIC X(1).
019200         10  PT-LAST-MOVE-DATE    PIC 9(8).
019300         10  PT-LAST-MOVE-BRK REDEFINES PT-LAST-MOVE-DATE.
019400             15  PT-MOVE-CCYY     PIC 9(4).
019500             15  PT-MOVE-MM       PIC 9(2).
019600             15  PT-MOVE-DD       PIC 9(2).
019700         10  FILLER               PIC X(10).
019800*
019900 01  BAT-TABLE-CTL.
020000     05  BAT-TABLE-CNT        PIC S9(4)  COMP  VALUE +0.
020100     05  BAT-TABLE-SUB        PIC S9(4)  COMP  VALUE +0.
020200     05  BAT-TABLE OCCURS 500 TIMES
020300             INDEXED BY BAT-TABLE-IX.
020400         10  BT-BAT-ID            PIC 9(6).
020500         10  BT-BAT-NUMBER        PIC X(20).
020600         10  BT-BAT-DATE          PIC 9(8).
020700         10  BT-BAT-DATE-BRK REDEFINES BT-BAT-DATE.
020800             15  BT-DATE-CCYY     PIC 9(4).
020900             15  BT-DATE-MM       PIC 9(2).
021000             15  BT-DATE-DD       PIC 9(2).
021100         10  BT-TOTAL-PROFIT      PIC S9(10)V99 COMP-3.
021200         10  FILLER               PIC X(08).
021300*
021400 01  ORD-TABLE-CTL.
021500     05  ORD-TABLE-CNT        PIC S9(4)  COMP  VALUE +0.
021600     05  ORD-TABLE-SUB        PIC S9(4)  COMP  VALUE +0.
021700     05  ORD-TABLE OCCURS 5000 TIMES
021800             INDEXED BY ORD-TABLE-IX.
021900         10  OT-ORD-ID            PIC 9(6).
022000         10  OT-BATCH-ID          PIC 9(6).
022100         10  OT-CUST-ID           PIC 9(6).
022200         10  OT-PROD-ID           PIC 9(6).
022300         10  OT-QUANTITY          PIC S9(7)     COMP-3.
022400         10  OT-UNIT-PRICE        PIC S9(8)V99 COMP-3.
022500         10  OT-SALES-AMOUNT      PIC S9(10)V99 COMP-3.
022600         10  OT-OTHER-COSTS       PIC S9(8)V99 COMP-3.
022700         10  OT-TOTAL-COST        PIC S9(10)V99 COMP-3.
022800         10  OT-GROSS-PROFIT      PIC S9(10)V99 COMP-3.
022900         10  OT-STATUS            PIC X(2).
023000             88  OT-PENDING       VALUE 'PE'.
023100             88  OT-STATUS-VALID  VALUE 'CF' 'SH' 'CP'.
023200             88  OT-RESTORABLE    VALUE 'CA' 'RD'.
023300         10  OT-DATE              PIC 9(8).
023400         10  OT-DATE-BRK REDEFINES OT-DATE.
023500             15  OT-DATE-CCYY     PIC 9(4).
023600             15  OT-DATE-MM       PIC 9(2).
023700             15  OT-DATE-DD       PIC 9(2).
023800         10  FILLER               PIC X(10).
023900*
024000 01  REPORT-TOTALS.
024100     05  NUM-REQ-RECS         PIC S9(9)   COMP-3  VALUE +0.
024200     05  NUM-REQ-APPLIED      PIC S9(9)   COMP-3  VALUE +0.
024300     05  NUM-REQ-REJECTED     PIC S9(9)   COMP-3  VALUE +0.
024400     05  NUM-REQ-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
024500     05  FILLER               PIC X(06)  VALUE SPACES.
024600*
024700*        *******************
024800*            report lines
024900*        *******************
025000 01  RPT-HEADER1.
025100     05  FILLER                     PIC X(40)
025200               VALUE 'STATUS CHANGE ACTIVITY REPORT      DATE: '.
025300     05  RPT-MM                     PIC 99.
025400     05  FILLER                     PIC X     VALUE '/'.
025500     05  RPT-DD                     PIC 99.
025600     05  FILLER                     PIC X     VALUE '/'.
025700     05  RPT-YY                     PIC 99.
025800     05  FILLER                     PIC X(20)
025900                    VALUE ' (mm/dd/yy)   TIME: '.
026000     05  RPT-HH                     PIC 99.
026100     05  FILLER                     PIC X     VALUE ':'.
026200     05  RPT-MIN                    PIC 99.
026300     05  FILLER                     PIC X     VALUE ':'.
026400     05  RPT-SS                     PIC 99.
026500     05  FILLER                     PIC X(55) VALUE SPACES.
026600 01  ERR-MSG-REJECT.
026700     05  FILLER PIC X(22) VALUE 'Order '.
026800     05  ERR-MSG-ORDER-ID           PIC 9(6).
026900     05  FILLER PIC X(7)  VALUE ' rej: '.
027000     05  ERR-MSG-DATA1              PIC X(36)  VALUE SPACES.
027100     05  ERR-MSG-DATA2              PIC X(61)  VALUE SPACES.
027200 01  RPT-STATS-HDR1.
027300     05  FILLER PIC X(26) VALUE 'Status Change Totals:   '.
027400     05  FILLER PIC X(107) VALUE SPACES.
027500 01  RPT-STATS-DETAIL.
027600     05  RPT-ITEM             PIC X(22).
027700     05  FILLER              PIC X(4)     VALUE SPACES.
027800     05  RPT-VALUE            PIC ZZZ,ZZZ,ZZ9.
027900     05  FILLER              PIC X(79)   VALUE SPACES.
028000*
028100****************************************************************
028200 PROCEDURE DIVISION.
028300****************************************************************
028400*
028500 000-MAIN.
028600     ACCEPT CURRENT-DATE FROM DATE.
028700     ACCEPT CURRENT-TIME FROM TIME.
028800     DISPLAY 'STCPROC STARTED DATE = ' CURRENT-MONTH '/'
028900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
029000*
029100     PERFORM 700-OPEN-FILES.
029200     PERFORM 710-LOAD-PRODUCT-TABLE.
029300     PERFORM 720-LOAD-BATCH-TABLE.
029400     PERFORM 730-LOAD-ORDER-TABLE.
029500     PERFORM 800-INIT-REPORT.
029600*
029700     PERFORM 100-PROCESS-REQUESTS
029800             UNTIL WS-SCHFILE-EOF-SW = 'Y'.
029900*
030000     PERFORM 760-REWRITE-PRODUCT-TABLE THRU 760-EXIT.
030100     PERFORM 770-REWRITE-BATCH-TABLE THRU 770-EXIT.
030200     PERFORM 780-REWRITE-ORDER-TABLE THRU 780-EXIT.
030300     PERFORM 850-REPORT-STATS.
030400     PERFORM 790-CLOSE-FILES.
030500*
030600     GOBACK.
030700*
030800 100-PROCESS-REQUESTS.
030900     PERFORM 710-READ-SCHFILE.
031000     IF WS-SCHFILE-EOF-SW = 'Y'
031100         GO TO 100-EXIT.
031200     ADD +1 TO NUM-REQ-RECS.
031300     MOVE 'N' TO WS-CHANGE-OK-SW.
031400     PERFORM 200-FIND-ORDER THRU 200-EXIT.
031500     IF NOT ORD-WAS-FOUND
031600         MOVE 'ORDER NOT ON MASTER FILE' TO ERR-MSG-DATA1
031700         MOVE SCH-ORDER-ID TO ERR-MSG-ORDER-ID
031800         PERFORM 820-REPORT-REJECTED
031900         GO TO 100-EXIT.
032000     PERFORM 210-FIND-PRODUCT THRU 210-EXIT.
032100     PERFORM 220-FIND-BATCH THRU 220-EXIT.
032200     PERFORM 300-APPLY-TRANSITION THRU 300-EXIT.
032300     IF WS-CHANGE-OK-SW = 'Y'
032400         ADD +1 TO NUM-REQ-APPLIED
032500         IF BAT-WAS-FOUND
032600             PERFORM 350-ROLLUP-BATCH-PROFIT THRU 350-EXIT
032700         END-IF
032800     END-IF.
032900 100-EXIT.
033000     EXIT.
033100*
033200 200-FIND-ORDER.
033300     MOVE 'N' TO WS-ORD-FOUND.
033400     MOVE +0 TO ORD-TABLE-SUB.
033500 200-FIND-ORDER-LOOP.
033600     ADD +1 TO ORD-TABLE-SUB.
033700     IF ORD-TABLE-SUB > ORD-TABLE-CNT
033800         GO TO 200-EXIT.
033900     IF OT-ORD-ID (ORD-TABLE-SUB) = SCH-ORDER-ID
034000         MOVE 'Y' TO WS-ORD-FOUND
034100         GO TO 200-EXIT.
034200     GO TO 200-FIND-ORDER-LOOP.
034300 200-EXIT.
034400     EXIT.
034500*
034600 210-FIND-PRODUCT.
034700     MOVE 'N' TO WS-PROD-FOUND.
034800     MOVE +0 TO PROD-TABLE-SUB.
034900 210-FIND-PRODUCT-LOOP.
035000     ADD +1 TO PROD-TABLE-SUB.
035100     IF PROD-TABLE-SUB > PROD-TABLE-CNT
035200         GO TO 210-EXIT.
035300     IF PT-PROD-ID (PROD-TABLE-SUB) = OT-PROD-ID (ORD-TABLE-SUB)
035400         MOVE 'Y' TO WS-PROD-FOUND
035500         GO TO 210-EXIT.
035600     GO TO 210-FIND-PRODUCT-LOOP.
035700 210-EXIT.
035800     EXIT.
035900*
036000 220-FIND-BATCH.
036100     MOVE 'N' TO WS-BAT-FOUND.
036200     MOVE +0 TO BAT-TABLE-SUB.
036300 220-FIND-BATCH-LOOP.
036400     ADD +1 TO BAT-TABLE-SUB.
036500     IF BAT-TABLE-SUB > BAT-TABLE-CNT
036600         GO TO 220-EXIT.
036700     IF BT-BAT-ID (BAT-TABLE-SUB) = OT-BATCH-ID (ORD-TABLE-SUB)
036800         MOVE 'Y' TO WS-BAT-FOUND
036900         GO TO 220-EXIT.
037000     GO TO 220-FIND-BATCH-LOOP.
037100 220-EXIT.
037200     EXIT.
037300*
037400 300-APPLY-TRANSITION.
037500     IF NOT PROD-WAS-FOUND
037600         MOVE 'PRODUCT NOT ON MASTER FILE' TO ERR-MSG-DATA1
037700         MOVE SCH-ORDER-ID TO ERR-MSG-ORDER-ID
037800         PERFORM 820-REPORT-REJECTED
037900         GO TO 300-EXIT.
038000     IF OT-PENDING (ORD-TABLE-SUB)
038100        AND (SCH-NEW-STATUS = 'CF' OR SCH-NEW-STATUS = 'SH'
038200              OR SCH-NEW-STATUS = 'CP')
038300         PERFORM 310-TRY-CONFIRM THRU 310-EXIT
038400     ELSE
038500         IF OT-STATUS-VALID (ORD-TABLE-SUB)
038600            AND (SCH-NEW-STATUS = 'CA' OR SCH-NEW-STATUS = 'RD')
038700             PERFORM 320-RESTORE-STOCK THRU 320-EXIT
038800         ELSE
038900             MOVE SCH-NEW-STATUS TO OT-STATUS (ORD-TABLE-SUB)
039000             MOVE 'Y' TO WS-CHANGE-OK-SW
039100         END-IF
039200     END-IF.
039300 300-EXIT.
039400     EXIT.
039500*
039600 310-TRY-CONFIRM.
039700     IF PT-CURRENT-STOCK (PROD-TABLE-SUB) >=
039800             OT-QUANTITY (ORD-TABLE-SUB)
039900         COMPUTE PT-CURRENT-STOCK (PROD-TABLE-SUB) =
040000                 PT-CURRENT-STOCK (PROD-TABLE-SUB)
040100                 - OT-QUANTITY (ORD-TABLE-SUB)
040200         COMPUTE PT-SOLD-QTY (PROD-TABLE-SUB) =
040300                 PT-SOLD-QTY (PROD-TABLE-SUB)
040400                 + OT-QUANTITY (ORD-TABLE-SUB)
040500         MOVE SCH-NEW-STATUS TO OT-STATUS (ORD-TABLE-SUB)
040600         MOVE 'Y' TO WS-CHANGE-OK-SW
040700     ELSE
040800         MOVE 'INSUFFICIENT STOCK, CURRENT STOCK:'
040900                 TO ERR-MSG-DATA1
041000         MOVE PT-CURRENT-STOCK (PROD-TABLE-SUB) TO ERR-MSG-DATA2
041100         MOVE SCH-ORDER-ID TO ERR-MSG-ORDER-ID
041200         PERFORM 820-REPORT-REJECTED
041300         ADD +1 TO NUM-REQ-REJECTED
041400     END-IF.
041500 310-EXIT.
041600     EXIT.
041700*
041800 320-RESTORE-STOCK.
041900     COMPUTE PT-CURRENT-STOCK (PROD-TABLE-SUB) =
042000             PT-CURRENT-STOCK (PROD-TABLE-SUB)
042100             + OT-QUANTITY (ORD-TABLE-SUB).
042200     COMPUTE PT-SOLD-QTY (PROD-TABLE-SUB) =
042300             PT-SOLD-QTY (PROD-TABLE-SUB)
042400             - OT-QUANTITY (ORD-TABLE-SUB).
042500     MOVE SCH-NEW-STATUS TO OT-STATUS (ORD-TABLE-SUB).
042600     MOVE 'Y' TO WS-CHANGE-OK-SW.
042700 320-EXIT.
042800     EXIT.
042900*
043000 350-ROLLUP-BATCH-PROFIT.
043100     MOVE 0 TO WS-BATCH-SUM.
043200     MOVE +0 TO J.
043300 350-ROLLUP-LOOP.
043400     ADD +1 TO J.
043500     IF J > ORD-TABLE-CNT
043600         GO TO 350-STORE.
043700     IF OT-BATCH-ID (J) = BT-BAT-ID (BAT-TABLE-SUB)
043800        AND OT-STATUS-VALID (J)
043900         ADD OT-GROSS-PROFIT (J) TO WS-BATCH-SUM
044000     END-IF.
044100     GO TO 350-ROLLUP-LOOP.
044200 350-STORE.
044300     MOVE WS-BATCH-SUM TO BT-TOTAL-PROFIT (BAT-TABLE-SUB).
044400 350-EXIT.
044500     EXIT.
044600*
044700 700-OPEN-FILES.
044800     OPEN INPUT   SCHFILE
044900                  PRODMAST
045000                  BATCHMST
045100                  ORDMAST
045200          OUTPUT   PRODOUT
045300                   BATCHOUT
045400                   ORDOUT
045500                   REPORT-FILE.
045600     IF WS-SCHFILE-STATUS NOT = '00'
045700       DISPLAY 'ERROR OPENING STATUS CHANGE FILE. RC:'
045800               WS-SCHFILE-STATUS
045900       DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
046000       MOVE 16 TO RETURN-CODE
046100       MOVE 'Y' TO WS-SCHFILE-EOF-SW
046200     END-IF.
046300     IF WS-PRODMAST-STATUS NOT = '00'
046400       DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
046500               WS-PRODMAST-STATUS
046600       MOVE 16 TO RETURN-CODE
046700       MOVE 'Y' TO WS-SCHFILE-EOF-SW
046800     END-IF.
046900     IF WS-BATMAST-STATUS NOT = '00'
047000       DISPLAY 'ERROR OPENING BATCH MASTER. RC:'
047100               WS-BATMAST-STATUS
047200       MOVE 16 TO RETURN-CODE
047300       MOVE 'Y' TO WS-SCHFILE-EOF-SW
047400     END-IF.
047500     IF WS-ORDMAST-STATUS NOT = '00'
047600       DISPLAY 'ERROR OPENING ORDER MASTER. RC:'
047700               WS-ORDMAST-STATUS
047800       MOVE 16 TO RETURN-CODE
047900       MOVE 'Y' TO WS-SCHFILE-EOF-SW
048000     END-IF.
048100*
048200 710-READ-SCHFILE.
048300     READ SCHFILE
048400       AT END MOVE 'Y' TO WS-SCHFILE-EOF-SW.
048500     IF WS-SCHFILE-STATUS = '00'
048600         CONTINUE
048700     ELSE IF WS-SCHFILE-STATUS = '10'
048800         MOVE 'Y' TO WS-SCHFILE-EOF-SW
048900     ELSE
049000         MOVE 'ERROR ON SCHFILE READ.  CODE:' TO ERR-MSG-DATA1
049100         MOVE WS-SCHFILE-STATUS TO ERR-MSG-DATA2
049200         ADD +1 TO NUM-REQ-ERRORS
049300         MOVE 'Y' TO WS-SCHFILE-EOF-SW
049400     END-IF.
049500*
049600 710-LOAD-PRODUCT-TABLE.
049700     MOVE +0 TO PROD-TABLE-CNT.
049800     PERFORM 711-READ-PRODUCT-REC
049900             UNTIL WS-PRODMAST-STATUS = '10'.
050000*
050100 711-READ-PRODUCT-REC.
050200     READ PRODMAST
050300         AT END CONTINUE
050400     END-READ.
050500     IF WS-PRODMAST-STATUS = '00'
050600         ADD +1 TO PROD-TABLE-CNT
050700         MOVE PROD-ID             TO PT-PROD-ID (PROD-TABLE-CNT)
050800         MOVE PROD-NAME           TO PT-PROD-NAME (PROD-TABLE-CNT)
050900         MOVE PROD-SPEC           TO PT-PROD-SPEC (PROD-TABLE-CNT)
051000         MOVE PROD-COST-PRICE     TO
051100                      PT-COST-PRICE (PROD-TABLE-CNT)
051200         MOVE PROD-CURRENT-STOCK  TO
051300                      PT-CURRENT-STOCK (PROD-TABLE-CNT)
051400         MOVE PROD-SOLD-QTY       TO
051500                      PT-SOLD-QTY (PROD-TABLE-CNT)
051600         MOVE PROD-STOCK-STATUS   TO
051700                      PT-STOCK-STATUS (PROD-TABLE-CNT)
051800         MOVE PROD-LAST-MOVE-DATE TO
051900                      PT-LAST-MOVE-DATE (PROD-TABLE-CNT)
052000     END-IF.
052100*
052200 720-LOAD-BATCH-TABLE.
052300     MOVE +0 TO BAT-TABLE-CNT.
052400     PERFORM 721-READ-BATCH-REC
052500             UNTIL WS-BATMAST-STATUS = '10'.
052600*
052700 721-READ-BATCH-REC.
052800     READ BATCHMST
052900         AT END CONTINUE
053000     END-READ.
053100     IF WS-BATMAST-STATUS = '00'
053200         ADD +1 TO BAT-TABLE-CNT
053300         MOVE BAT-ID              TO BT-BAT-ID (BAT-TABLE-CNT)
053400         MOVE BAT-NUMBER          TO BT-BAT-NUMBER (BAT-TABLE-CNT)
053500         MOVE BAT-DATE            TO BT-BAT-DATE (BAT-TABLE-CNT)
053600         MOVE BAT-TOTAL-PROFIT    TO
053700                      BT-TOTAL-PROFIT (BAT-TABLE-CNT)
053800     END-IF.
053900*
054000 730-LOAD-ORDER-TABLE.
054100     MOVE +0 TO ORD-TABLE-CNT.
054200     PERFORM 731-READ-ORDER-REC
054300             UNTIL WS-ORDMAST-STATUS = '10'.
054400*
054500 731-READ-ORDER-REC.
054600     READ ORDMAST
054700         AT END CONTINUE
054800     END-READ.
054900     IF WS-ORDMAST-STATUS = '00'
055000         ADD +1 TO ORD-TABLE-CNT
055100         MOVE ORD-ID              TO OT-ORD-ID (ORD-TABLE-CNT)
055200         MOVE ORD-BATCH-ID        TO OT-BATCH-ID (ORD-TABLE-CNT)
055300         MOVE ORD-CUST-ID         TO OT-CUST-ID (ORD-TABLE-CNT)
055400         MOVE ORD-PROD-ID         TO OT-PROD-ID (ORD-TABLE-CNT)
055500         MOVE ORD-QUANTITY        TO OT-QUANTITY (ORD-TABLE-CNT)
055600         MOVE ORD-UNIT-PRICE      TO OT-UNIT-PRICE (ORD-TABLE-CNT)
055700         MOVE ORD-SALES-AMOUNT    TO
055800                      OT-SALES-AMOUNT (ORD-TABLE-CNT)
055900         MOVE ORD-OTHER-COSTS     TO
056000                      OT-OTHER-COSTS (ORD-TABLE-CNT)
056100         MOVE ORD-TOTAL-COST      TO
056200                      OT-TOTAL-COST (ORD-TABLE-CNT)
056300         MOVE ORD-GROSS-PROFIT    TO
056400                      OT-GROSS-PROFIT (ORD-TABLE-CNT)
056500         MOVE ORD-STATUS          TO OT-STATUS (ORD-TABLE-CNT)
056600         MOVE ORD-DATE            TO OT-DATE (ORD-TABLE-CNT)
056700     END-IF.
056800*
056900 760-REWRITE-PRODUCT-TABLE.
057000     MOVE +0 TO I.
057100 760-REWRITE-PRODUCT-LOOP.
057200     ADD +1 TO I.
057300     IF I > PROD-TABLE-CNT
057400         GO TO 760-EXIT.
057500     IF PT-CURRENT-STOCK (I) = 0
057600         MOVE 'O' TO PT-STOCK-STATUS (I)
057700     ELSE
057800         IF PT-CURRENT-STOCK (I) < 10
057900             MOVE 'L' TO PT-STOCK-STATUS (I)
058000         ELSE
058100             MOVE 'I' TO PT-STOCK-STATUS (I)
058200         END-IF
058300     END-IF.
058400     WRITE PRODOUT-REC FROM PROD-TABLE (I).
058500     GO TO 760-REWRITE-PRODUCT-LOOP.
058600 760-EXIT.
058700     EXIT.
058800*
058900 770-REWRITE-BATCH-TABLE.
059000     MOVE +0 TO I.
059100 770-REWRITE-BATCH-LOOP.
059200     ADD +1 TO I.
059300     IF I > BAT-TABLE-CNT
059400         GO TO 770-EXIT.
059500     WRITE BATCHOUT-REC FROM BAT-TABLE (I).
059600     GO TO 770-REWRITE-BATCH-LOOP.
059700 770-EXIT.
059800     EXIT.
059900*
060000 780-REWRITE-ORDER-TABLE.
060100     MOVE +0 TO I.
060200 780-REWRITE-ORDER-LOOP.
060300     ADD +1 TO I.
060400     IF I > ORD-TABLE-CNT
060500         GO TO 780-EXIT.
060600     WRITE ORDOUT-REC FROM ORD-TABLE (I).
060700     GO TO 780-REWRITE-ORDER-LOOP.
060800 780-EXIT.
060900     EXIT.
061000*
061100 790-CLOSE-FILES.
061200     CLOSE SCHFILE
061300           PRODMAST
061400           PRODOUT
061500           BATCHMST
061600           BATCHOUT
061700           ORDMAST
061800           ORDOUT
061900           REPORT-FILE.
062000*
062100 800-INIT-REPORT.
062200     MOVE CURRENT-YEAR   TO RPT-YY.
062300     MOVE CURRENT-MONTH  TO RPT-MM.
062400     MOVE CURRENT-DAY    TO RPT-DD.
062500     MOVE CURRENT-HOUR   TO RPT-HH.
062600     MOVE CURRENT-MINUTE TO RPT-MIN.
062700     MOVE CURRENT-SECOND TO RPT-SS.
062800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
062900*
063000 820-REPORT-REJECTED.
063100     ADD +1 TO NUM-REQ-ERRORS.
063200     WRITE REPORT-RECORD FROM ERR-MSG-REJECT AFTER 1.
063300*
063400 850-REPORT-STATS.
063500     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
063600     MOVE 'REQUESTS READ         ' TO RPT-ITEM.
063700     MOVE NUM-REQ-RECS              TO RPT-VALUE.
063800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
063900     MOVE 'CHANGES APPLIED       ' TO RPT-ITEM.
064000     MOVE NUM-REQ-APPLIED            TO RPT-VALUE.
064100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
064200     MOVE 'CHANGES REJECTED      ' TO RPT-ITEM.
064300     MOVE NUM-REQ-REJECTED           TO RPT-VALUE.
064400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
064500     MOVE 'REQUESTS IN ERROR     ' TO RPT-ITEM.
064600     MOVE NUM-REQ-ERRORS             TO RPT-VALUE.
064700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
