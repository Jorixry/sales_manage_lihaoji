000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF IBM
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500* PROGRAM:  STKPOST
000600*
000700* AUTHOR :  Jon Sayles
000800*
000900* READS STOCK MOVEMENT TRANSACTIONS (ARBITRARY ORDER) AND POSTS
001000* EACH ONE AGAINST THE PRODUCT MASTER.  FOR EACH TRANSACTION THE
001100* PRODUCT'S CURRENT STOCK BEFORE THE MOVE IS CAPTURED, THE STOCK
001200* AFTER THE MOVE IS COMPUTED ACCORDING TO THE OPERATION TYPE
001300* (I = STOCK IN, O = STOCK OUT, A = ABSOLUTE ADJUSTMENT, ANYTHING
001400* ELSE IS TREATED AS A NO-CHANGE MOVE AND STILL JOURNALED), AND
001500* THE TRANSACTION WITH ITS BEFORE/AFTER BALANCES IS WRITTEN TO
001600* THE STOCK-RECORD JOURNAL.  AN "OUT" MOVE THAT WOULD DRIVE THE
001700* STOCK NEGATIVE IS REJECTED OUTRIGHT - THE PRODUCT IS LEFT
001800* UNCHANGED AND NO JOURNAL ENTRY IS WRITTEN FOR IT.
001900*
002000* SOLD-QTY IS NOT TOUCHED BY THIS PROGRAM - IT MOVES ONLY WHEN
002100* AN ORDER IS POSTED OR ITS STATUS CHANGES (SEE ORDPOST, STCPROC).
002200*
002300****************************************************************
002400*
002500* CHANGE LOG
002600*     01/01/08  JAS  ORIGINAL - PATIENT TREATMENT/EQUIPMENT COST
002700*                     CALCULATION AGAINST THE HEALTH PLAN FILES
002800*                     (BASE FOR THIS PGM).
002900*     94/02/14  JRS  RECAST AS STOCK MOVEMENT POSTING FOR THE
003000*                     SALES SYSTEM; PLAN/PROVIDER LOOKUPS REPLACED
003100*                     BY THE PRODUCT MASTER TABLE.
003200*     94/08/09  JRS  ADDED THE IN/OUT/ADJUST OPERATION TYPES.
003300*     98/09/30  WLT  Y2K - STK-DATE WIDENED TO CCYYMMDD.
003400*     02/05/11  TMH  CH00365 - OUT-OF-STOCK "OUT" MOVES NOW
003500*                     REJECTED INSTEAD OF FLOORED AT ZERO.
003600*     07/09/12  RGB  CH00588 - PRODUCT TABLE SIZE RAISED TO MATCH
003700*                     ORDPOST.
003800****************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    STKPOST.
004100 AUTHOR.        JON SAYLES.
004200 INSTALLATION.  MIDLAND TRADING - DATA CENTER.
004300 DATE-WRITTEN.  01/01/08.
004400 DATE-COMPILED.
004500 SECURITY.      NON-CONFIDENTIAL.
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-DIGITS IS '0' THRU '9'.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT STKTRAN       ASSIGN TO STKTRAN
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS  IS  WS-STKTRAN-STATUS.
005900     SELECT PRODMAST      ASSIGN TO PRODMAST
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS  IS  WS-PRODMAST-STATUS.
006200     SELECT PRODOUT       ASSIGN TO PRODOUT
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS  IS  WS-PRODOUT-STATUS.
006500     SELECT STKJRNL       ASSIGN TO STKJRNL
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-STKJRNL-STATUS.
006800     SELECT REPORT-FILE   ASSIGN TO STKRPT
006900         FILE STATUS  IS  WS-REPORT-STATUS.
007000****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  STKTRAN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS.
007800 COPY STKTRREC.
007900*
008000 FD  PRODMAST
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS.
008400 COPY PRODMAST.
008500*
008600 FD  PRODOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  PRODOUT-REC              PIC X(100).
009100*
009200 FD  STKJRNL
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS.
009600 01  STKJRNL-REC              PIC X(60).
009700*
009800 FD  REPORT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS.
010200 01  REPORT-RECORD            PIC X(132).
010300*
010400****************************************************************
010500 WORKING-STORAGE SECTION.
010600****************************************************************
010700*
010800 77  WS-STKTRAN-EOF-SW        PIC X     VALUE 'N'.
010900 77  WS-POST-OK-SW            PIC X     VALUE 'N'.
011000 77  I                        PIC S9(4)  COMP  VALUE +0.
011100*
011200 01  SYSTEM-DATE-AND-TIME.
011300     05  CURRENT-DATE.
011400         10  CURRENT-YEAR         PIC 9(2).
011500         10  CURRENT-MONTH        PIC 9(2).
011600         10  CURRENT-DAY          PIC 9(2).
011700     05  CURRENT-TIME.
011800         10  CURRENT-HOUR         PIC 9(2).
011900         10  CURRENT-MINUTE       PIC 9(2).
012000         10  CURRENT-SECOND       PIC 9(2).
012100         10  CURRENT-HNDSEC       PIC 9(2).
012200     05  FILLER                   PIC X(04).
012300*
012400 01  WS-FIELDS.
012500     05  WS-STKTRAN-STATUS    PIC X(2)  VALUE SPACES.
012600     05  WS-PRODMAST-STATUS   PIC X(2)  VALUE SPACES.
012700     05  WS-PRODOUT-STATUS    PIC X(2)  VALUE SPACES.
012800     05  WS-STKJRNL-STATUS    PIC X(2)  VALUE SPACES.
012900     05  WS-REPORT-STATUS     PIC X(2)  VALUE SPACES.
013000     05  WS-PROD-FOUND        PIC X     VALUE 'N'.
013100         88  PROD-WAS-FOUND   VALUE 'Y'.
013200     05  FILLER               PIC X(08)  VALUE SPACES.
013300*
013400 01  PROD-TABLE-CTL.
013500     05  PROD-TABLE-CNT       PIC S9(4)  COMP  VALUE +0.
013600     05  PROD-TABLE-SUB       PIC S9(4)  COMP  VALUE +0.
013700     05  PROD-TABLE OCCURS 2000 TIMES
013800             INDEXED BY PROD-TABLE-IX.
013900         10  PT-PROD-ID           PIC 9(6).
014000         10  PT-PROD-NAME         PIC X(30).
014100         10  PT-PROD-SPEC         PIC X(30).
014200         10  PT-COST-PRICE        PIC S9(8)V99 COMP-3.
014300         10  PT-CURRENT-STOCK     PIC S9(7)     COMP-3.
014400         10  PT-SOLD-QTY          PIC S9(7)     COMP-3.
014500         10  PT-STOCK-STATUS      PIC X(1).
014600         10  PT-LAST-MOVE-DATE    PIC 9(8).
014700         10  PT-LAST-MOVE-BRK REDEFINES PT-LAST-MOVE-DATE.
014800             15  PT-MOVE-CCYY     PIC 9(4).
014900             15  PT-MOVE-MM       PIC 9(2).
015000             15  PT-MOVE-DD       PIC 9(2).
015100         10  FILLER               PIC X(10).
015200*
015300 01  WORK-VARIABLES.
015400     05  WS-TODAY-DATE        PIC 9(8)  VALUE 0.
015500     05  WS-TODAY-BRK REDEFINES WS-TODAY-DATE.
015600         10  WS-TODAY-CCYY    PIC 9(4).
015700         10  WS-TODAY-MM      PIC 9(2).
015800         10  WS-TODAY-DD      PIC 9(2).
015900     05  FILLER               PIC X(06)  VALUE SPACES.
016000*
016100 01  REPORT-TOTALS.
016200     05  NUM-STK-RECS         PIC S9(9)   COMP-3  VALUE +0.
016300     05  NUM-STK-POSTED       PIC S9(9)   COMP-3  VALUE +0.
016400     05  NUM-STK-REJECTED     PIC S9(9)   COMP-3  VALUE +0.
016500     05  NUM-STK-UNKNOWN-OP   PIC S9(9)   COMP-3  VALUE +0.
016600     05  NUM-STK-ERRORS       PIC S9(9)   COMP-3  VALUE +0.
016700     05  FILLER               PIC X(06)  VALUE SPACES.
016800*
016900*        *******************
017000*            report lines
017100*        *******************
017200 01  RPT-HEADER1.
017300     05  FILLER                     PIC X(40)
017400               VALUE 'STOCK MOVEMENT POSTING REPORT      DATE: '.
017500     05  RPT-MM                     PIC 99.
017600     05  FILLER                     PIC X     VALUE '/'.
017700     05  RPT-DD                     PIC 99.
017800     05  FILLER                     PIC X     VALUE '/'.
017900     05  RPT-YY                     PIC 99.
018000     05  FILLER                     PIC X(20)
018100                    VALUE ' (mm/dd/yy)   TIME: '.
018200     05  RPT-HH                     PIC 99.
018300     05  FILLER                     PIC X     VALUE ':'.
018400     05  RPT-MIN                    PIC 99.
018500     05  FILLER                     PIC X     VALUE ':'.
018600     05  RPT-SS                     PIC 99.
018700     05  FILLER                     PIC X(55) VALUE SPACES.
018800 01  ERR-MSG-REJECT.
018900     05  FILLER PIC X(12) VALUE 'Stock id '.
019000     05  ERR-MSG-STK-ID             PIC 9(6).
019100     05  FILLER PIC X(7)  VALUE ' rej: '.
019200     05  ERR-MSG-DATA1              PIC X(36)  VALUE SPACES.
019300     05  ERR-MSG-DATA2              PIC X(61)  VALUE SPACES.
019400     05  ERR-MSG-STOCK-NUM REDEFINES ERR-MSG-DATA2
019500                                    PIC ZZZ,ZZZ,ZZ9.
019600 01  RPT-STATS-HDR1.
019700     05  FILLER PIC X(26) VALUE 'Stock Posting Totals:   '.
019800     05  FILLER PIC X(107) VALUE SPACES.
019900 01  RPT-STATS-DETAIL.
020000     05  RPT-ITEM             PIC X(22).
020100     05  FILLER              PIC X(4)     VALUE SPACES.
020200     05  RPT-VALUE            PIC ZZZ,ZZZ,ZZ9.
020300     05  FILLER              PIC X(79)   VALUE SPACES.
020400*
020500****************************************************************
020600 PROCEDURE DIVISION.
020700****************************************************************
020800*
020900 000-MAIN.
021000     PERFORM 000-SETUP-RTN THRU 000-EXIT.
021100     IF WS-STKTRAN-EOF-SW = 'Y'
021200         GO TO 1000-ERROR-RTN.
021300*
021400     PERFORM 100-POST-TRANSACTIONS
021500             UNTIL WS-STKTRAN-EOF-SW = 'Y'.
021600*
021700     PERFORM 760-REWRITE-PRODUCT-TABLE THRU 760-EXIT.
021800     PERFORM 850-REPORT-STATS.
021900     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
022000*
022100     GOBACK.
022200*
022300 000-SETUP-RTN.
022400     ACCEPT CURRENT-DATE FROM DATE.
022500     ACCEPT CURRENT-TIME FROM TIME.
022600     DISPLAY 'STKPOST STARTED DATE = ' CURRENT-MONTH '/'
022700            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.
022800     IF CURRENT-YEAR < 50
022900         MOVE 2000 TO WS-TODAY-CCYY
023000     ELSE
023100         MOVE 1900 TO WS-TODAY-CCYY
023200     END-IF.
023300     ADD CURRENT-YEAR TO WS-TODAY-CCYY.
023400     MOVE CURRENT-MONTH TO WS-TODAY-MM.
023500     MOVE CURRENT-DAY   TO WS-TODAY-DD.
023600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023700     PERFORM 710-LOAD-PRODUCT-TABLE.
023800     PERFORM 800-INIT-REPORT.
023900 000-EXIT.
024000     EXIT.
024100*
024200 100-POST-TRANSACTIONS.
024300     PERFORM 710-READ-STKTRAN.
024400     IF WS-STKTRAN-EOF-SW = 'Y'
024500         GO TO 100-EXIT.
024600     ADD +1 TO NUM-STK-RECS.
024700     MOVE 'N' TO WS-POST-OK-SW.
024800     PERFORM 200-FIND-PRODUCT THRU 200-EXIT.
024900     IF NOT PROD-WAS-FOUND
025000         MOVE 'PRODUCT NOT ON MASTER FILE' TO ERR-MSG-DATA1
025100         MOVE STK-ID TO ERR-MSG-STK-ID
025200         PERFORM 820-REPORT-REJECTED
025300         GO TO 100-EXIT.
025400     PERFORM 300-POST-STOCK-MOVE THRU 300-EXIT.
025500     IF WS-POST-OK-SW = 'Y'
025600         WRITE STKJRNL-REC FROM STK-REC
025700         ADD +1 TO NUM-STK-POSTED
025800     END-IF.
025900 100-EXIT.
026000     EXIT.
026100*
026200 200-FIND-PRODUCT.
026300     MOVE 'N' TO WS-PROD-FOUND.
026400     MOVE +0 TO PROD-TABLE-SUB.
026500 200-FIND-PRODUCT-LOOP.
026600     ADD +1 TO PROD-TABLE-SUB.
026700     IF PROD-TABLE-SUB > PROD-TABLE-CNT
026800         GO TO 200-EXIT.
026900     IF PT-PROD-ID (PROD-TABLE-SUB) = STK-PROD-ID
027000         MOVE 'Y' TO WS-PROD-FOUND
027100         GO TO 200-EXIT.
027200     GO TO 200-FIND-PRODUCT-LOOP.
027300 200-EXIT.
027400     EXIT.
027500*
027600 300-POST-STOCK-MOVE.
027700     MOVE PT-CURRENT-STOCK (PROD-TABLE-SUB) TO STK-BEFORE.
027800     IF STK-OP-IN
027900         IF STK-QUANTITY > 0
028000             COMPUTE STK-AFTER = STK-BEFORE + STK-QUANTITY
028100         ELSE
028200             MOVE 'IN QUANTITY MUST BE GREATER THAN ZERO'
028300                     TO ERR-MSG-DATA1
028400             MOVE STK-ID TO ERR-MSG-STK-ID
028500             PERFORM 820-REPORT-REJECTED
028600             GO TO 300-EXIT
028700         END-IF
028800     ELSE
028900         IF STK-OP-OUT
029000             IF STK-QUANTITY > 0 AND
029100                     STK-QUANTITY NOT > PT-CURRENT-STOCK
029200                                         (PROD-TABLE-SUB)
029300                 COMPUTE STK-AFTER = STK-BEFORE - STK-QUANTITY
029400                 IF STK-AFTER < 0
029500                     MOVE 0 TO STK-AFTER
029600                 END-IF
029700             ELSE
029800                 MOVE 'OUT QUANTITY EXCEEDS CURRENT STOCK:'
029900                         TO ERR-MSG-DATA1
030000                 MOVE PT-CURRENT-STOCK (PROD-TABLE-SUB)
030100                         TO ERR-MSG-STOCK-NUM
030200                 MOVE STK-ID TO ERR-MSG-STK-ID
030300                 PERFORM 820-REPORT-REJECTED
030400                 GO TO 300-EXIT
030500             END-IF
030600         ELSE
030700             IF STK-OP-ADJUST
030800                 IF STK-QUANTITY NOT < 0
030900                     MOVE STK-QUANTITY TO STK-AFTER
031000                 ELSE
031100                     MOVE 'ADJUST QUANTITY MAY NOT BE NEGATIVE'
031200                             TO ERR-MSG-DATA1
031300                     MOVE STK-ID TO ERR-MSG-STK-ID
031400                     PERFORM 820-REPORT-REJECTED
031500                     GO TO 300-EXIT
031600                 END-IF
031700             ELSE
031800                 MOVE STK-BEFORE TO STK-AFTER
031900                 ADD +1 TO NUM-STK-UNKNOWN-OP
032000             END-IF
032100         END-IF
032200     END-IF.
032300     MOVE STK-AFTER TO PT-CURRENT-STOCK (PROD-TABLE-SUB).
032400     IF STK-DATE = 0
032500         MOVE WS-TODAY-DATE TO PT-LAST-MOVE-DATE (PROD-TABLE-SUB)
032600     ELSE
032700         MOVE STK-DATE TO PT-LAST-MOVE-DATE (PROD-TABLE-SUB)
032800     END-IF.
032900     MOVE 'Y' TO WS-POST-OK-SW.
033000 300-EXIT.
033100     EXIT.
033200*
033300 710-LOAD-PRODUCT-TABLE.
033400     MOVE +0 TO PROD-TABLE-CNT.
033500     PERFORM 711-READ-PRODUCT-REC
033600             UNTIL WS-PRODMAST-STATUS = '10'.
033700*
033800 711-READ-PRODUCT-REC.
033900     READ PRODMAST
034000         AT END CONTINUE
034100     END-READ.
034200     IF WS-PRODMAST-STATUS = '00'
034300         ADD +1 TO PROD-TABLE-CNT
034400         MOVE PROD-ID             TO PT-PROD-ID (PROD-TABLE-CNT)
034500         MOVE PROD-NAME           TO PT-PROD-NAME (PROD-TABLE-CNT)
034600         MOVE PROD-SPEC           TO PT-PROD-SPEC (PROD-TABLE-CNT)
034700         MOVE PROD-COST-PRICE     TO
034800                      PT-COST-PRICE (PROD-TABLE-CNT)
034900         MOVE PROD-CURRENT-STOCK  TO
035000                      PT-CURRENT-STOCK (PROD-TABLE-CNT)
035100         MOVE PROD-SOLD-QTY       TO
035200                      PT-SOLD-QTY (PROD-TABLE-CNT)
035300         MOVE PROD-STOCK-STATUS   TO
035400                      PT-STOCK-STATUS (PROD-TABLE-CNT)
035500         MOVE PROD-LAST-MOVE-DATE TO
035600                      PT-LAST-MOVE-DATE (PROD-TABLE-CNT)
035700     END-IF.
035800*
035900 710-READ-STKTRAN.
036000     READ STKTRAN
036100         AT END MOVE 'Y' TO WS-STKTRAN-EOF-SW.
036200     IF WS-STKTRAN-STATUS = '00'
036300         CONTINUE
036400     ELSE IF WS-STKTRAN-STATUS = '10'
036500         MOVE 'Y' TO WS-STKTRAN-EOF-SW
036600     ELSE
036700         MOVE 'ERROR ON STKTRAN READ.  CODE:' TO ERR-MSG-DATA1
036800         MOVE WS-STKTRAN-STATUS TO ERR-MSG-DATA2
036900         ADD +1 TO NUM-STK-ERRORS
037000         MOVE 'Y' TO WS-STKTRAN-EOF-SW
037100     END-IF.
037200*
037300 760-REWRITE-PRODUCT-TABLE.
037400     MOVE +0 TO I.
037500 760-REWRITE-PRODUCT-LOOP.
037600     ADD +1 TO I.
037700     IF I > PROD-TABLE-CNT
037800         GO TO 760-EXIT.
037900     IF PT-CURRENT-STOCK (I) = 0
038000         MOVE 'O' TO PT-STOCK-STATUS (I)
038100     ELSE
038200         IF PT-CURRENT-STOCK (I) < 10
038300             MOVE 'L' TO PT-STOCK-STATUS (I)
038400         ELSE
038500             MOVE 'I' TO PT-STOCK-STATUS (I)
038600         END-IF
038700     END-IF.
038800     WRITE PRODOUT-REC FROM PROD-TABLE (I).
038900     GO TO 760-REWRITE-PRODUCT-LOOP.
039000 760-EXIT.
039100     EXIT.
039200*
039300 800-OPEN-FILES.
039400     OPEN INPUT   STKTRAN
039500                  PRODMAST
039600          OUTPUT   PRODOUT
039700                   STKJRNL
039800                   REPORT-FILE.
039900     IF WS-STKTRAN-STATUS NOT = '00'
040000       DISPLAY 'ERROR OPENING STOCK TRANSACTION FILE. RC:'
040100               WS-STKTRAN-STATUS
040200       MOVE 16 TO RETURN-CODE
040300       MOVE 'Y' TO WS-STKTRAN-EOF-SW
040400     END-IF.
040500     IF WS-PRODMAST-STATUS NOT = '00'
040600       DISPLAY 'ERROR OPENING PRODUCT MASTER. RC:'
040700               WS-PRODMAST-STATUS
040800       MOVE 16 TO RETURN-CODE
040900       MOVE 'Y' TO WS-STKTRAN-EOF-SW
041000     END-IF.
041100 800-EXIT.
041200     EXIT.
041300*
041400 800-INIT-REPORT.
041500     MOVE CURRENT-YEAR   TO RPT-YY.
041600     MOVE CURRENT-MONTH  TO RPT-MM.
041700     MOVE CURRENT-DAY    TO RPT-DD.
041800     MOVE CURRENT-HOUR   TO RPT-HH.
041900     MOVE CURRENT-MINUTE TO RPT-MIN.
042000     MOVE CURRENT-SECOND TO RPT-SS.
042100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
042200*
042300 820-REPORT-REJECTED.
042400     ADD +1 TO NUM-STK-REJECTED.
042500     WRITE REPORT-RECORD FROM ERR-MSG-REJECT AFTER 1.
042600*
042700 850-REPORT-STATS.
042800     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
042900     MOVE 'TRANSACTIONS READ     ' TO RPT-ITEM.
043000     MOVE NUM-STK-RECS               TO RPT-VALUE.
043100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
043200     MOVE 'MOVEMENTS POSTED      ' TO RPT-ITEM.
043300     MOVE NUM-STK-POSTED             TO RPT-VALUE.
043400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
043500     MOVE 'MOVEMENTS REJECTED    ' TO RPT-ITEM.
043600     MOVE NUM-STK-REJECTED           TO RPT-VALUE.
043700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
043800     MOVE 'UNKNOWN OP TYPES       ' TO RPT-ITEM.
043900     MOVE NUM-STK-UNKNOWN-OP         TO RPT-VALUE.
044000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
044100     MOVE 'TRANSACTIONS IN ERROR  ' TO RPT-ITEM.
044200     MOVE NUM-STK-ERRORS             TO RPT-VALUE.
044300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
044400*
044500 900-CLOSE-FILES.
044600     CLOSE STKTRAN
044700           PRODMAST
044800           PRODOUT
044900           STKJRNL
045000           REPORT-FILE.
045100 900-EXIT.
045200     EXIT.
045300*
045400 1000-ERROR-RTN.
045500     DISPLAY 'STKPOST TERMINATING DUE TO FILE OPEN ERROR'.
045600     MOVE 16 TO RETURN-CODE.
045700     GOBACK.
