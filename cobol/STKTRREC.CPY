000100******************************************************************
000200* STKTRREC  -  STOCK MOVEMENT TRANSACTION RECORD
000300*
000400*     ONE ENTRY PER STOCK MOVEMENT.  STK-BEFORE/STK-AFTER ARE
000500*     SUPPLIED BY STKPOST (NOT THE TRANSACTION SOURCE) AND
000600*     JOURNALED TO THE STOCK-RECORD OUTPUT FILE.
000700*
000800*     HISTORY
000900*     92/10/05  JRS  ORIGINAL COPY MEMBER FOR STOCK TRANSACTION.
001000*     99/03/11  WLT  Y2K - STK-DATE WIDENED TO CCYYMMDD.
001100******************************************************************
001200 01  STK-REC.
001300     05  STK-KEY.
001400         10  STK-ID               PIC 9(6).
001500     05  STK-PROD-ID              PIC 9(6).
001600     05  STK-OP-TYPE              PIC X(1).
001700         88  STK-OP-IN            VALUE 'I'.
001800         88  STK-OP-OUT           VALUE 'O'.
001900         88  STK-OP-ADJUST        VALUE 'A'.
002000     05  STK-QUANTITY             PIC S9(7)     COMP-3.
002100     05  STK-BEFORE               PIC S9(7)     COMP-3.
002200     05  STK-AFTER                PIC S9(7)     COMP-3.
002300     05  STK-DATE                 PIC 9(8).
002400     05  STK-REMARK               PIC X(30).
002500     05  FILLER                   PIC X(8).
